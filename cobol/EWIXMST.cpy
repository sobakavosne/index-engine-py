000100******************************************************************
000200* EWIXMST.cpy                                                    *
000300* Equal-Weight Index System - market data work areas.            *
000400* Shared by EWIXDRV (batch runner) and EWIXMKT (market data      *
000500* store subprogram) - in-memory price table and the linkage      *
000600* block used on the CALL 'EWIXMKT' interface.                    *
000700******************************************************************
000800* 2023-02-06 SRP  EWIX-0001 initial cut of the price table area. *
000900* 2023-02-09 SRP  EWIX-0003 added updated-dates table for the    *
001000*                 price-change / cache-invalidation path.        *
001100* 2023-03-21 SRP  EWIX-0007 widened EWIXMST-PRICE-TABLE to 6000  *
001200*                 rows after the HSI basket test blew the 3000   *
001300*                 row table during UAT.                          *
001400******************************************************************
001500 01  EWIXMST-PRICE-TABLE.
001600     05  EWIXMST-PRICE-ENTRY OCCURS 6000 TIMES
001700             INDEXED BY EWIXMST-PX.
001800         10  EWIXMST-ENT-DATE           PIC X(10).
001900         10  EWIXMST-ENT-DATE-R REDEFINES EWIXMST-ENT-DATE.
002000             15  EWIXMST-ENT-YYYY       PIC 9(04).
002100             15  FILLER                 PIC X(01).
002200             15  EWIXMST-ENT-MM         PIC 9(02).
002300             15  FILLER                 PIC X(01).
002400             15  EWIXMST-ENT-DD         PIC 9(02).
002500         10  EWIXMST-ENT-TICKER         PIC X(08).
002600         10  EWIXMST-ENT-CLOSE          PIC S9(07)V9(04).
002700         10  FILLER                     PIC X(09).
002800 77  EWIXMST-PRICE-COUNT                PIC 9(04) COMP.
002900*
003000 01  EWIXMST-UPD-TABLE.
003100     05  EWIXMST-UPD-ENTRY OCCURS 500 TIMES
003200             INDEXED BY EWIXMST-UX.
003300         10  EWIXMST-UPD-DATE           PIC X(10).
003400         10  FILLER                     PIC X(10).
003500 77  EWIXMST-UPD-COUNT                  PIC 9(04) COMP.
