000100******************************************************************
000200* Author: S R PRAJAPATI
000300* Date: 07-02-2023
000400* Purpose: EQUAL-WEIGHT INDEX SYSTEM - TRADING SCHEDULE.
000500*        : HOLDS THE SORTED, DE-DUPLICATED LIST OF TRADING DATES
000600*        : AND ANSWERS PREVIOUS-DATE, NEXT-DATE, INCLUSIVE
000700*        : SUB-SCHEDULE AND LAST-TRADING-DAY-OF-MONTH REQUESTS.
000800*        : CALLED BY EWIXDRV.
000900* Tectonics: COBC
001000******************************************************************
001100* CHANGE LOG
001200* ----------
001300* 2023-02-07 SRP  EWIX-0002 FIRST CUT - BUILD, PREV, NEXT.        EWIX0002
001400* 2023-02-13 SRP  EWIX-0004 ADDED SUBSCHED AND LASTDOM FOR THE    EWIX0004
001500*                 RULE ENGINE'S MONTH-END REBALANCE TEST.
001600* 2023-04-11 SRP  EWIX-0010 LASTDOM ON THE FINAL CALENDAR DATE    EWIX0010
001700*                 IS A HARD ERROR (NO NEXT DATE EXISTS) - MADE
001800*                 THE ERROR MESSAGE NAME THE OFFENDING DATE.
001900* 2023-05-09 KNB  EWIX-0012 LASTDOM WAS COMPARING THE MM DIGITS   EWIX0012
002000*                 ONLY - WIDENED TO THE FULL YYYY-MM SLICE SO A
002100*                 CALENDAR GAP SPANNING A YEAR BOUNDARY STILL
002200*                 TRIPS MONTH-END CORRECTLY.
002300******************************************************************
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID. EWIXSKD.
002600 AUTHOR. S R PRAJAPATI.
002700 INSTALLATION. INVENUTRE GROWTH AND SECURITIES - BATCH SYSTEMS.
002800 DATE-WRITTEN. 07-02-2023.
002900 DATE-COMPILED.
003000 SECURITY. COMPANY CONFIDENTIAL.
003100******************************************************************
003200 ENVIRONMENT DIVISION.
003300******************************************************************
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700*
003800 INPUT-OUTPUT SECTION.
003900******************************************************************
004000 DATA DIVISION.
004100******************************************************************
004200 FILE SECTION.
004300*
004400 WORKING-STORAGE SECTION.
004500*
004600 01  WS-SWITCHES.
004700     05  WS-FOUND-FLAG                  PIC X(01) VALUE 'N'.
004800     05  FILLER                         PIC X(01).
004900*
005000 77  WS-SCAN-I                          PIC 9(04) COMP.
005100 77  WS-BEST-I                          PIC 9(04) COMP.
005200 77  WS-OUT-I                           PIC 9(04) COMP.
005300*
005400 01  WS-BEST-DATE-AREA.
005500     05  WS-BEST-DATE                   PIC X(10).
005600     05  FILLER                         PIC X(01).
005700 01  WS-BEST-DATE-R REDEFINES WS-BEST-DATE-AREA.
005800     05  WS-BEST-YYYY                   PIC X(04).
005900     05  FILLER                         PIC X(01).
006000     05  WS-BEST-MM                     PIC X(02).
006100     05  FILLER                         PIC X(04).
006200*
006300 01  WS-DIAG-DATE-AREA.
006400     05  WS-DIAG-DATE                   PIC X(10).
006500     05  FILLER                         PIC X(01).
006600 01  WS-DIAG-DATE-R REDEFINES WS-DIAG-DATE-AREA.
006700     05  WS-DIAG-YYYY                   PIC X(04).
006800     05  FILLER                         PIC X(01).
006900     05  WS-DIAG-MM                     PIC X(02).
007000     05  FILLER                         PIC X(01).
007100     05  WS-DIAG-DD                     PIC X(02).
007200*
007300 COPY EWIXSCH.
007400*
007500 LINKAGE SECTION.
007600 COPY EWIXSPRM.
007700******************************************************************
007800 PROCEDURE DIVISION USING EWIXSCH-CALL-AREA.
007900******************************************************************
008000 A0001-MAIN-LOGIC.
008100*
008200     MOVE '00' TO EWIXSCH-RETURN-CODE
008300     MOVE SPACES TO EWIXSCH-ERROR-MSG
008400*
008500     EVALUATE TRUE
008600         WHEN EWIXSCH-FN-BUILD
008700             PERFORM B0000-BUILD-CALENDAR   THRU B0000-EX
008800         WHEN EWIXSCH-FN-PREV
008900             PERFORM C0000-PREV-DATE        THRU C0000-EX
009000         WHEN EWIXSCH-FN-NEXT
009100             PERFORM D0000-NEXT-DATE        THRU D0000-EX
009200         WHEN EWIXSCH-FN-SUBSCHED
009300             PERFORM E0000-SUB-SCHEDULE     THRU E0000-EX
009400         WHEN EWIXSCH-FN-LASTDOM
009500             PERFORM F0000-LAST-DAY-OF-MONTH THRU F0000-EX
009600         WHEN OTHER
009700             MOVE '08' TO EWIXSCH-RETURN-CODE
009800             MOVE 'EWIXSKD - UNKNOWN FUNCTION CODE'
009900                                       TO EWIXSCH-ERROR-MSG
010000     END-EVALUATE.
010100*
010200     GOBACK.
010300*----------------------------------------------------------------*
010400 B0000-BUILD-CALENDAR.
010500*----------------------------------------------------------------*
010600*    THE CALENDAR ARRIVES ALREADY SORTED AND DE-DUPLICATED FROM
010700*    EWIXMKT - JUST COPY IT INTO OUR OWN WORKING STORAGE.
010800*
010900     MOVE EWIXSCH-CAL-IN-COUNT TO EWIXSCH-CAL-COUNT
011000     PERFORM B0010-COPY-ENTRY THRU B0010-EX
011100         VARYING WS-SCAN-I FROM 1 BY 1
011200         UNTIL WS-SCAN-I > EWIXSCH-CAL-COUNT.
011300 B0000-EX.
011400     EXIT.
011500*----------------------------------------------------------------*
011600 B0010-COPY-ENTRY.
011700*----------------------------------------------------------------*
011800     MOVE EWIXSCH-CAL-IN-ENTRY(WS-SCAN-I)
011900         TO EWIXSCH-CAL-DATE(WS-SCAN-I).
012000 B0010-EX.
012100     EXIT.
012200*----------------------------------------------------------------*
012300 C0000-PREV-DATE.
012400*----------------------------------------------------------------*
012500*    GREATEST CALENDAR DATE STRICTLY BEFORE THE REQUESTED DATE.
012600*    CALENDAR DATES ARE YYYY-MM-DD TEXT SO A PLAIN ALPHANUMERIC
012700*    COMPARE SORTS THEM IN CHRONOLOGICAL ORDER.
012800*
012900     MOVE LOW-VALUES TO WS-BEST-DATE
013000     MOVE ZERO TO WS-BEST-I
013100*
013200     PERFORM C0010-TEST-PREV-CANDIDATE THRU C0010-EX
013300         VARYING WS-SCAN-I FROM 1 BY 1
013400         UNTIL WS-SCAN-I > EWIXSCH-CAL-COUNT
013500*
013600     IF WS-BEST-I = ZERO
013700         MOVE '04' TO EWIXSCH-RETURN-CODE
013800         STRING 'NO DATE BEFORE ' DELIMITED BY SIZE
013900             EWIXSCH-REQ-DATE DELIMITED BY SIZE
014000             ' ON THE TRADING CALENDAR' DELIMITED BY SIZE
014100             INTO EWIXSCH-ERROR-MSG
014200         END-STRING
014300     ELSE
014400         MOVE WS-BEST-DATE TO EWIXSCH-RESULT-DATE
014500     END-IF.
014600 C0000-EX.
014700     EXIT.
014800*----------------------------------------------------------------*
014900 C0010-TEST-PREV-CANDIDATE.
015000*----------------------------------------------------------------*
015100     IF EWIXSCH-CAL-DATE(WS-SCAN-I) < EWIXSCH-REQ-DATE
015200        AND EWIXSCH-CAL-DATE(WS-SCAN-I) > WS-BEST-DATE
015300         MOVE EWIXSCH-CAL-DATE(WS-SCAN-I) TO WS-BEST-DATE
015400         MOVE WS-SCAN-I TO WS-BEST-I
015500     END-IF.
015600 C0010-EX.
015700     EXIT.
015800*----------------------------------------------------------------*
015900 D0000-NEXT-DATE.
016000*----------------------------------------------------------------*
016100*    SMALLEST CALENDAR DATE STRICTLY AFTER THE REQUESTED DATE.
016200*
016300     MOVE HIGH-VALUES TO WS-BEST-DATE
016400     MOVE ZERO TO WS-BEST-I
016500*
016600     PERFORM D0010-TEST-NEXT-CANDIDATE THRU D0010-EX
016700         VARYING WS-SCAN-I FROM 1 BY 1
016800         UNTIL WS-SCAN-I > EWIXSCH-CAL-COUNT
016900*
017000     IF WS-BEST-I = ZERO
017100         MOVE '04' TO EWIXSCH-RETURN-CODE
017200         STRING 'NO DATE AFTER ' DELIMITED BY SIZE
017300             EWIXSCH-REQ-DATE DELIMITED BY SIZE
017400             ' ON THE TRADING CALENDAR' DELIMITED BY SIZE
017500             INTO EWIXSCH-ERROR-MSG
017600         END-STRING
017700     ELSE
017800         MOVE WS-BEST-DATE TO EWIXSCH-RESULT-DATE
017900     END-IF.
018000 D0000-EX.
018100     EXIT.
018200*----------------------------------------------------------------*
018300 D0010-TEST-NEXT-CANDIDATE.
018400*----------------------------------------------------------------*
018500     IF EWIXSCH-CAL-DATE(WS-SCAN-I) > EWIXSCH-REQ-DATE
018600        AND EWIXSCH-CAL-DATE(WS-SCAN-I) < WS-BEST-DATE
018700         MOVE EWIXSCH-CAL-DATE(WS-SCAN-I) TO WS-BEST-DATE
018800         MOVE WS-SCAN-I TO WS-BEST-I
018900     END-IF.
019000 D0010-EX.
019100     EXIT.
019200*----------------------------------------------------------------*
019300 E0000-SUB-SCHEDULE.
019400*----------------------------------------------------------------*
019500*    DATES WITH SUB-START <= DATE <= SUB-END, ORDER PRESERVED.
019600*    THE CALENDAR IS ALREADY IN ASCENDING ORDER SO A SINGLE PASS
019700*    IS ENOUGH.
019800*
019900     MOVE ZERO TO EWIXSCH-SUB-COUNT
020000     PERFORM E0010-TEST-IN-RANGE THRU E0010-EX
020100         VARYING WS-SCAN-I FROM 1 BY 1
020200         UNTIL WS-SCAN-I > EWIXSCH-CAL-COUNT.
020300 E0000-EX.
020400     EXIT.
020500*----------------------------------------------------------------*
020600 E0010-TEST-IN-RANGE.
020700*----------------------------------------------------------------*
020800     IF EWIXSCH-CAL-DATE(WS-SCAN-I) NOT < EWIXSCH-SUB-START
020900        AND EWIXSCH-CAL-DATE(WS-SCAN-I) NOT > EWIXSCH-SUB-END
021000         ADD 1 TO EWIXSCH-SUB-COUNT
021100         MOVE EWIXSCH-SUB-COUNT TO WS-OUT-I
021200         MOVE EWIXSCH-CAL-DATE(WS-SCAN-I)
021300             TO EWIXSCH-SUB-ENTRY(WS-OUT-I)
021400     END-IF.
021500 E0010-EX.
021600     EXIT.
021700*----------------------------------------------------------------*
021800 F0000-LAST-DAY-OF-MONTH.
021900*----------------------------------------------------------------*
022000*    TRUE IFF THE CALENDAR MONTH OF NEXT(D) DIFFERS FROM THE
022100*    MONTH OF D.  REQUIRES A DATE AFTER D TO EXIST - IF NOT,
022200*    THAT IS A HARD ERROR (THE BATCH END DATE MUST PRECEDE THE
022300*    LAST DATE IN THE PRICE FILE).
022400*
022500     MOVE EWIXSCH-REQ-DATE TO WS-DIAG-DATE
022600     DISPLAY 'EWIXSKD - MONTH-END TEST FOR ' WS-DIAG-YYYY '-'
022700         WS-DIAG-MM '-' WS-DIAG-DD
022800*
022900     PERFORM D0000-NEXT-DATE THRU D0000-EX
023000*
023100     IF EWIXSCH-RC-OK
023200         PERFORM F0010-SET-RESULT-FLAG THRU F0010-EX
023300     END-IF.
023400 F0000-EX.
023500     EXIT.
023600*----------------------------------------------------------------*
023700 F0010-SET-RESULT-FLAG.
023800*----------------------------------------------------------------*
023900*    REQ-DATE AND RESULT-DATE ARE BOTH YYYY-MM-DD TEXT - COMPARE
024000*    THE FULL YYYY-MM SLICE (POSITIONS 1-7), NOT JUST THE MM
024100*    DIGITS, SO A CALENDAR GAP THAT SPANS A YEAR BOUNDARY STILL
024200*    TRIPS MONTH-END CORRECTLY.
024300*
024400     IF EWIXSCH-RESULT-DATE(1:7) NOT = EWIXSCH-REQ-DATE(1:7)
024500         SET EWIXSCH-RESULT-YES TO TRUE
024600     ELSE
024700         SET EWIXSCH-RESULT-NO TO TRUE
024800     END-IF.
024900 F0010-EX.
025000     EXIT.
025100*
025200 END PROGRAM EWIXSKD.
