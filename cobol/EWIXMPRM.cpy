000100******************************************************************
000200* EWIXMPRM.cpy                                                   *
000300* Equal-Weight Index System - CALL 'EWIXMKT' parameter block.    *
000400* COPYed into EWIXDRV working storage (the caller's copy of the  *
000500* parameters) and into EWIXMKT's LINKAGE SECTION (the callee's   *
000600* copy) so the two stay in step field-for-field.                 *
000700******************************************************************
000800* 2023-02-06 SRP  EWIX-0001 initial cut.                         *
000900* 2023-02-09 SRP  EWIX-0003 added ISUPDTD function for the cache *
001000*                 validity check.                                *
001100******************************************************************
001200 01  EWIXMST-CALL-AREA.
001300     05  EWIXMST-FUNCTION               PIC X(08).
001400         88  EWIXMST-FN-LOAD                 VALUE 'LOAD'.
001500         88  EWIXMST-FN-LOOKUP               VALUE 'LOOKUP'.
001600         88  EWIXMST-FN-UPDATE               VALUE 'UPDATE'.
001700         88  EWIXMST-FN-CALENDAR             VALUE 'CALENDAR'.
001800         88  EWIXMST-FN-ISUPDTD              VALUE 'ISUPDTD'.
001900         88  EWIXMST-FN-BASKET                VALUE 'BASKET'.
002000     05  EWIXMST-REQ-DATE                PIC X(10).
002100     05  EWIXMST-REQ-TICKER               PIC X(08).
002200     05  EWIXMST-RESULT-PRICE             PIC S9(07)V9(04).
002300     05  EWIXMST-NEW-PRICE                PIC S9(07)V9(04).
002400     05  EWIXMST-CAL-RESULT.
002500         10  EWIXMST-CAL-ENTRY PIC X(10) OCCURS 2000 TIMES
002600                 INDEXED BY EWIXMPRM-CX.
002700     05  EWIXMST-CAL-COUNT                PIC 9(04) COMP.
002800     05  EWIXMST-UPDTD-FLAG                PIC X(01).
002900         88  EWIXMST-WAS-UPDATED               VALUE 'Y'.
003000         88  EWIXMST-NOT-UPDATED               VALUE 'N'.
003100     05  EWIXMST-RETURN-CODE              PIC X(02).
003200         88  EWIXMST-RC-OK                    VALUE '00'.
003300         88  EWIXMST-RC-NOTFOUND              VALUE '04'.
003400         88  EWIXMST-RC-BADKEY                VALUE '08'.
003500     05  EWIXMST-ERROR-MSG                PIC X(60).
003600     05  FILLER                           PIC X(10).
