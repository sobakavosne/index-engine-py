000100******************************************************************
000200* EWIXTPRM.cpy                                                   *
000300* Equal-Weight Index System - CALL 'EWIXCACH' parameter block.   *
000400* COPYed into EWIXDRV working storage and into EWIXCACH's and    *
000500* EWIXRULE's LINKAGE SECTIONs.                                   *
000600******************************************************************
000700* 2023-02-10 SRP  EWIX-0004 initial cut.                         *
000800* 2023-02-14 SRP  EWIX-0005 added REQ-PREV-DATE so a PUT carries *
000900*                 both dependency dates in one call.             *
001000******************************************************************
001100 01  EWIXSTA-CALL-AREA.
001200     05  EWIXSTA-FUNCTION               PIC X(08).
001300         88  EWIXSTA-FN-GET                 VALUE 'GET'.
001400         88  EWIXSTA-FN-PUT                  VALUE 'PUT'.
001500         88  EWIXSTA-FN-INVALID              VALUE 'INVALID'.
001600         88  EWIXSTA-FN-CLEAR                VALUE 'CLEAR'.
001700     05  EWIXSTA-REQ-DATE                PIC X(10).
001800     05  EWIXSTA-REQ-PREV-DATE           PIC X(10).
001900     05  EWIXSTA-FOUND-FLAG              PIC X(01).
002000         88  EWIXSTA-FOUND                   VALUE 'Y'.
002100         88  EWIXSTA-NOT-FOUND               VALUE 'N'.
002200     05  EWIXSTA-IO-STATE.
002300         10  EWIXSTA-IO-RETURNS
002400                 PIC S9(03)V9(08) OCCURS 20 TIMES.
002500         10  EWIXSTA-IO-PORT-RETURN      PIC S9(03)V9(08).
002600         10  EWIXSTA-IO-INDEX-LEVEL      PIC S9(07)V9(08).
002700         10  EWIXSTA-IO-WEIGHTS
002800                 PIC S9(01)V9(08) OCCURS 20 TIMES.
002900     05  FILLER                          PIC X(10).
