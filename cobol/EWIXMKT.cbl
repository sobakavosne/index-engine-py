000100******************************************************************
000200* Author: S R PRAJAPATI
000300* Date: 06-02-2023
000400* Purpose: EQUAL-WEIGHT INDEX SYSTEM - MARKET DATA STORE.
000500*        : LOADS THE DAILY CLOSE PRICE FILE INTO AN IN-MEMORY
000600*        : TABLE KEYED BY (DATE,TICKER), ANSWERS POINT LOOKUPS,
000700*        : DERIVES THE TRADING CALENDAR AND APPLIES IN-MEMORY
000800*        : PRICE UPDATES.  CALLED BY EWIXDRV.
000900* Tectonics: COBC
001000******************************************************************
001100* CHANGE LOG
001200* ----------
001300* 2023-02-06 SRP  EWIX-0001 FIRST CUT - LOAD AND LOOKUP ONLY.     EWIX0001
001400* 2023-02-09 SRP  EWIX-0003 ADDED UPDATE FUNCTION AND THE         EWIX0003
001500*                 UPDATED-DATES TABLE; UPDATE NOW NOTIFIES
001600*                 EWIXCACH SO DEPENDENT STATES ARE DROPPED.
001700* 2023-02-20 SRP  EWIX-0003 UPDATE MUST FAIL WHEN THE KEY DOES    EWIX0003
001800*                 NOT ALREADY EXIST - INSERTING NEW KEYS IS NOT
001900*                 SUPPORTED PER THE FEED AGREEMENT.
002000* 2023-03-21 SRP  EWIX-0007 WIDENED PRICE TABLE TO 6000 ROWS      EWIX0007
002100*                 (SEE EWIXMST.cpy) AFTER THE HSI BASKET TEST.
002200* 2023-05-30 KNB  EWIX-0012 REVIEWED ALL DATE COMPARISONS AFTER   EWIX0012
002300*                 THE EWIXSKD MONTH-END FIX - THIS MODULE ALREADY
002400*                 CARRIES THE FULL 4-DIGIT YYYY-MM-DD TEXT KEY
002500*                 EVERYWHERE SO NO CHANGE WAS NEEDED HERE.
002600******************************************************************
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID. EWIXMKT.
002900 AUTHOR. S R PRAJAPATI.
003000 INSTALLATION. INVENUTRE GROWTH AND SECURITIES - BATCH SYSTEMS.
003100 DATE-WRITTEN. 06-02-2023.
003200 DATE-COMPILED.
003300 SECURITY. COMPANY CONFIDENTIAL.
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600******************************************************************
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000*
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT EWIXPRC-FILE ASSIGN TO EWIXPRC
004400         ORGANIZATION IS LINE SEQUENTIAL
004500         FILE STATUS IS EWIXPRC-STATUS.
004600******************************************************************
004700 DATA DIVISION.
004800******************************************************************
004900 FILE SECTION.
005000 FD  EWIXPRC-FILE.
005100 01  EWIXPRC-LINE.
005200     05  EWIXPRC-LINE-TEXT               PIC X(79).
005300     05  FILLER                          PIC X(01).
005400 01  EWIXPRC-LINE-R REDEFINES EWIXPRC-LINE.
005500*        RETAINED FROM THE OLD FIXED-WIDTH VENDOR EXTRACT, BACK
005600*        BEFORE THE FEED WENT FREE-FORM CSV - STILL HANDY FOR AN
005700*        EYEBALL CHECK OF THE FIRST FEW COLUMNS IN A BROWSE.
005800     05  EWIXPRC-LINE-DATE               PIC X(10).
005900     05  FILLER                          PIC X(70).
006000*
006100 WORKING-STORAGE SECTION.
006200*
006300 77  EWIXPRC-STATUS                     PIC X(02) VALUE SPACES.
006400 01  EWIXMKT-SWITCHES.
006500     05  EWIXPRC-EOF-SW                 PIC X(01) VALUE 'N'.
006600         88  EWIXPRC-EOF                    VALUE 'Y'.
006700     05  WS-FOUND-FLAG                  PIC X(01) VALUE 'N'.
006800     05  FILLER                         PIC X(01).
006900*
007000 77  WS-HEADER-LINE                     PIC X(80).
007100*
007200 01  WS-PARSE-AREA.
007300     05  WS-IN-DATE                     PIC X(10).
007400     05  FILLER                         PIC X(01).
007500     05  WS-IN-TICKER                   PIC X(08).
007600     05  FILLER                         PIC X(01).
007700     05  WS-IN-CLOSE-TEXT               PIC X(14).
007800     05  WS-CLOSE-INT-TEXT              PIC X(07).
007900     05  WS-CLOSE-DEC-TEXT              PIC X(04) VALUE SPACES.
008000 01  WS-CLOSE-AREA.
008100     05  WS-CLOSE-NUM                   PIC 9(11).
008200     05  FILLER                         PIC X(01).
008300 01  WS-CLOSE-AREA-R REDEFINES WS-CLOSE-AREA.
008400     05  WS-CLOSE-INT                   PIC 9(07).
008500     05  WS-CLOSE-DEC                   PIC 9(04).
008600     05  FILLER                         PIC X(01).
008700*
008800 77  WS-SCAN-I                          PIC 9(04) COMP.
008900 77  WS-SORT-I                          PIC 9(04) COMP.
009000 77  WS-SORT-J                          PIC 9(04) COMP.
009100 77  WS-SORT-KEY                        PIC X(10).
009200*
009300 COPY EWIXMST.
009400*
009500 LINKAGE SECTION.
009600 COPY EWIXMPRM.
009700 COPY EWIXTPRM.
009800******************************************************************
009900 PROCEDURE DIVISION USING EWIXMST-CALL-AREA EWIXSTA-CALL-AREA.
010000******************************************************************
010100 A0001-MAIN-LOGIC.
010200*
010300     MOVE '00' TO EWIXMST-RETURN-CODE
010400     MOVE SPACES TO EWIXMST-ERROR-MSG
010500*
010600     EVALUATE TRUE
010700         WHEN EWIXMST-FN-LOAD
010800             PERFORM B0000-LOAD-PRICES  THRU B0000-EX
010900         WHEN EWIXMST-FN-LOOKUP
011000             PERFORM C0000-LOOKUP-PRICE THRU C0000-EX
011100         WHEN EWIXMST-FN-UPDATE
011200             PERFORM D0000-UPDATE-PRICE THRU D0000-EX
011300         WHEN EWIXMST-FN-CALENDAR
011400             PERFORM E0000-BUILD-CALENDAR THRU E0000-EX
011500         WHEN EWIXMST-FN-ISUPDTD
011600             PERFORM F0000-CHECK-UPDATED THRU F0000-EX
011700         WHEN EWIXMST-FN-BASKET
011800             PERFORM G0000-BUILD-BASKET THRU G0000-EX
011900         WHEN OTHER
012000             MOVE '08' TO EWIXMST-RETURN-CODE
012100             MOVE 'EWIXMKT - UNKNOWN FUNCTION CODE'
012200                                       TO EWIXMST-ERROR-MSG
012300     END-EVALUATE.
012400*
012500     GOBACK.
012600*----------------------------------------------------------------*
012700 B0000-LOAD-PRICES.
012800*----------------------------------------------------------------*
012900*    READ THE PRICE FILE ONCE AT START-UP AND LOAD EVERY
013000*    (DATE,TICKER,CLOSE) OBSERVATION INTO THE IN-MEMORY TABLE.
013100*
013200     MOVE ZERO TO EWIXMST-PRICE-COUNT
013300     MOVE ZERO TO EWIXMST-UPD-COUNT
013400     MOVE 'N'  TO EWIXPRC-EOF-SW
013500*
013600     OPEN INPUT EWIXPRC-FILE
013700     IF EWIXPRC-STATUS NOT EQUAL '00'
013800         MOVE '08' TO EWIXMST-RETURN-CODE
013900         MOVE 'EWIXMKT - ERROR OPENING PRICE FILE'
014000                                   TO EWIXMST-ERROR-MSG
014100     ELSE
014200         READ EWIXPRC-FILE INTO WS-HEADER-LINE
014300             AT END MOVE 'Y' TO EWIXPRC-EOF-SW
014400         END-READ
014500*
014600         PERFORM B0010-READ-AND-STORE THRU B0010-EX
014700             UNTIL EWIXPRC-EOF
014800*
014900         CLOSE EWIXPRC-FILE
015000     END-IF.
015100 B0000-EX.
015200     EXIT.
015300*----------------------------------------------------------------*
015400 B0010-READ-AND-STORE.
015500*----------------------------------------------------------------*
015600     READ EWIXPRC-FILE
015700         AT END MOVE 'Y' TO EWIXPRC-EOF-SW
015800     END-READ
015900*
016000     IF NOT EWIXPRC-EOF
016100         PERFORM B0020-PARSE-LINE THRU B0020-EX
016200         ADD 1 TO EWIXMST-PRICE-COUNT
016300         SET EWIXMST-PX TO EWIXMST-PRICE-COUNT
016400         MOVE WS-IN-DATE   TO EWIXMST-ENT-DATE(EWIXMST-PX)
016500         MOVE WS-IN-TICKER TO EWIXMST-ENT-TICKER(EWIXMST-PX)
016600         MOVE WS-CLOSE-NUM TO EWIXMST-ENT-CLOSE(EWIXMST-PX)
016700     END-IF.
016800 B0010-EX.
016900     EXIT.
017000*----------------------------------------------------------------*
017100 B0020-PARSE-LINE.
017200*----------------------------------------------------------------*
017300*    A PRICE RECORD IS "YYYY-MM-DD,TICKER,CLOSE" - SPLIT IT ON
017400*    THE COMMAS AND THEN SPLIT CLOSE ON THE DECIMAL POINT SO THE
017500*    FRACTION CAN BE RIGHT-PADDED TO 4 IMPLIED DECIMAL PLACES.
017600*
017700     MOVE SPACES TO WS-IN-DATE WS-IN-TICKER WS-IN-CLOSE-TEXT
017800     UNSTRING EWIXPRC-LINE DELIMITED BY ','
017900         INTO WS-IN-DATE WS-IN-TICKER WS-IN-CLOSE-TEXT
018000     END-UNSTRING
018100*
018200     MOVE SPACES TO WS-CLOSE-INT-TEXT WS-CLOSE-DEC-TEXT
018300     UNSTRING WS-IN-CLOSE-TEXT DELIMITED BY '.'
018400         INTO WS-CLOSE-INT-TEXT WS-CLOSE-DEC-TEXT
018500     END-UNSTRING
018600*
018700     INSPECT WS-CLOSE-DEC-TEXT REPLACING TRAILING SPACE BY ZERO
018800     MOVE WS-CLOSE-INT-TEXT TO WS-CLOSE-INT
018900     MOVE WS-CLOSE-DEC-TEXT TO WS-CLOSE-DEC.
019000 B0020-EX.
019100     EXIT.
019200*----------------------------------------------------------------*
019300 C0000-LOOKUP-PRICE.
019400*----------------------------------------------------------------*
019500*    EXACT-MATCH LOOKUP ONLY - NO INTERPOLATION, NO FORWARD-FILL.
019600*
019700     MOVE 'N' TO WS-FOUND-FLAG
019800     MOVE ZERO TO EWIXMST-RESULT-PRICE
019900*
020000     PERFORM C0010-SCAN-FOR-KEY THRU C0010-EX
020100         VARYING WS-SCAN-I FROM 1 BY 1
020200         UNTIL WS-SCAN-I > EWIXMST-PRICE-COUNT
020300         OR WS-FOUND-FLAG = 'Y'
020400*
020500     IF WS-FOUND-FLAG = 'N'
020600         MOVE '04' TO EWIXMST-RETURN-CODE
020700         STRING 'NO DATA FOR ' DELIMITED BY SIZE
020800             EWIXMST-REQ-TICKER DELIMITED BY SIZE
020900             ' ON ' DELIMITED BY SIZE
021000             EWIXMST-REQ-DATE DELIMITED BY SIZE
021100             INTO EWIXMST-ERROR-MSG
021200         END-STRING
021300     END-IF.
021400 C0000-EX.
021500     EXIT.
021600*----------------------------------------------------------------*
021700 C0010-SCAN-FOR-KEY.
021800*----------------------------------------------------------------*
021900     IF EWIXMST-ENT-DATE(WS-SCAN-I)   = EWIXMST-REQ-DATE
022000        AND EWIXMST-ENT-TICKER(WS-SCAN-I) = EWIXMST-REQ-TICKER
022100         MOVE 'Y' TO WS-FOUND-FLAG
022200         MOVE EWIXMST-ENT-CLOSE(WS-SCAN-I) TO
022300                                   EWIXMST-RESULT-PRICE
022400     END-IF.
022500 C0010-EX.
022600     EXIT.
022700*----------------------------------------------------------------*
022800 D0000-UPDATE-PRICE.
022900*----------------------------------------------------------------*
023000*    REPLACE AN EXISTING PRICE.  INSERTING NEW KEYS IS NOT
023100*    SUPPORTED.  ON SUCCESS, REMEMBER THE DATE AS "UPDATED" AND
023200*    NOTIFY THE STATE CACHE SO DEPENDENT STATES ARE INVALIDATED.
023300*
023400     MOVE 'N' TO WS-FOUND-FLAG
023500*
023600     PERFORM D0010-SCAN-AND-UPDATE THRU D0010-EX
023700         VARYING WS-SCAN-I FROM 1 BY 1
023800         UNTIL WS-SCAN-I > EWIXMST-PRICE-COUNT
023900         OR WS-FOUND-FLAG = 'Y'
024000*
024100     IF WS-FOUND-FLAG = 'N'
024200         MOVE '04' TO EWIXMST-RETURN-CODE
024300         STRING 'NO DATA FOR ' DELIMITED BY SIZE
024400             EWIXMST-REQ-TICKER DELIMITED BY SIZE
024500             ' ON ' DELIMITED BY SIZE
024600             EWIXMST-REQ-DATE DELIMITED BY SIZE
024700             INTO EWIXMST-ERROR-MSG
024800         END-STRING
024900     ELSE
025000         PERFORM D0020-REMEMBER-UPDATE THRU D0020-EX
025100         MOVE 'INVALID'              TO EWIXSTA-FUNCTION
025200         MOVE EWIXMST-REQ-DATE       TO EWIXSTA-REQ-DATE
025300         CALL 'EWIXCACH' USING EWIXSTA-CALL-AREA
025400     END-IF.
025500 D0000-EX.
025600     EXIT.
025700*----------------------------------------------------------------*
025800 D0010-SCAN-AND-UPDATE.
025900*----------------------------------------------------------------*
026000     IF EWIXMST-ENT-DATE(WS-SCAN-I)   = EWIXMST-REQ-DATE
026100        AND EWIXMST-ENT-TICKER(WS-SCAN-I) = EWIXMST-REQ-TICKER
026200         MOVE 'Y' TO WS-FOUND-FLAG
026300         MOVE EWIXMST-NEW-PRICE TO EWIXMST-ENT-CLOSE(WS-SCAN-I)
026400     END-IF.
026500 D0010-EX.
026600     EXIT.
026700*----------------------------------------------------------------*
026800 D0020-REMEMBER-UPDATE.
026900*----------------------------------------------------------------*
027000     MOVE 'N' TO WS-FOUND-FLAG
027100     PERFORM D0021-SCAN-UPD-DATES THRU D0021-EX
027200         VARYING WS-SCAN-I FROM 1 BY 1
027300         UNTIL WS-SCAN-I > EWIXMST-UPD-COUNT
027400         OR WS-FOUND-FLAG = 'Y'
027500     IF WS-FOUND-FLAG = 'N'
027600         ADD 1 TO EWIXMST-UPD-COUNT
027700         SET EWIXMST-UX TO EWIXMST-UPD-COUNT
027800         MOVE EWIXMST-REQ-DATE TO EWIXMST-UPD-DATE(EWIXMST-UX)
027900     END-IF.
028000 D0020-EX.
028100     EXIT.
028200*----------------------------------------------------------------*
028300 D0021-SCAN-UPD-DATES.
028400*----------------------------------------------------------------*
028500     IF EWIXMST-UPD-DATE(WS-SCAN-I) = EWIXMST-REQ-DATE
028600         MOVE 'Y' TO WS-FOUND-FLAG
028700     END-IF.
028800 D0021-EX.
028900     EXIT.
029000*----------------------------------------------------------------*
029100 E0000-BUILD-CALENDAR.
029200*----------------------------------------------------------------*
029300*    THE TRADING CALENDAR IS THE SORTED, DE-DUPLICATED SET OF
029400*    ALL DATES SEEN IN THE PRICE TABLE.
029500*
029600     MOVE ZERO TO EWIXMST-CAL-COUNT
029700*
029800     PERFORM E0010-COLLECT-DATE THRU E0010-EX
029900         VARYING EWIXMST-PX FROM 1 BY 1
030000         UNTIL EWIXMST-PX > EWIXMST-PRICE-COUNT
030100*
030200     IF EWIXMST-CAL-COUNT > 1
030300         PERFORM E0020-INSERT-SORT THRU E0020-EX
030400             VARYING WS-SORT-I FROM 2 BY 1
030500             UNTIL WS-SORT-I > EWIXMST-CAL-COUNT
030600     END-IF.
030700 E0000-EX.
030800     EXIT.
030900*----------------------------------------------------------------*
031000 E0010-COLLECT-DATE.
031100*----------------------------------------------------------------*
031200     MOVE 'N' TO WS-FOUND-FLAG
031300     PERFORM E0011-SCAN-EXISTING THRU E0011-EX
031400         VARYING WS-SCAN-I FROM 1 BY 1
031500         UNTIL WS-SCAN-I > EWIXMST-CAL-COUNT
031600         OR WS-FOUND-FLAG = 'Y'
031700     IF WS-FOUND-FLAG = 'N'
031800         ADD 1 TO EWIXMST-CAL-COUNT
031900         MOVE EWIXMST-ENT-DATE(EWIXMST-PX)
032000             TO EWIXMST-CAL-ENTRY(EWIXMST-CAL-COUNT)
032100     END-IF.
032200 E0010-EX.
032300     EXIT.
032400*----------------------------------------------------------------*
032500 E0011-SCAN-EXISTING.
032600*----------------------------------------------------------------*
032700     IF EWIXMST-CAL-ENTRY(WS-SCAN-I) = EWIXMST-ENT-DATE(EWIXMST-PX)
032800         MOVE 'Y' TO WS-FOUND-FLAG
032900     END-IF.
033000 E0011-EX.
033100     EXIT.
033200*----------------------------------------------------------------*
033300 E0020-INSERT-SORT.
033400*----------------------------------------------------------------*
033500*    PLAIN INSERTION SORT - THE CALENDAR RUNS TO A FEW HUNDRED
033600*    ROWS SO A SORT UTILITY IS NOT WARRANTED.
033700*
033800     MOVE EWIXMST-CAL-ENTRY(WS-SORT-I) TO WS-SORT-KEY
033900     MOVE WS-SORT-I TO WS-SORT-J
034000     PERFORM E0021-SHIFT-UP THRU E0021-EX
034100         UNTIL WS-SORT-J < 2
034200         OR EWIXMST-CAL-ENTRY(WS-SORT-J - 1) NOT > WS-SORT-KEY
034300     MOVE WS-SORT-KEY TO EWIXMST-CAL-ENTRY(WS-SORT-J).
034400 E0020-EX.
034500     EXIT.
034600*----------------------------------------------------------------*
034700 E0021-SHIFT-UP.
034800*----------------------------------------------------------------*
034900     MOVE EWIXMST-CAL-ENTRY(WS-SORT-J - 1)
035000         TO EWIXMST-CAL-ENTRY(WS-SORT-J)
035100     SUBTRACT 1 FROM WS-SORT-J.
035200 E0021-EX.
035300     EXIT.
035400*----------------------------------------------------------------*
035500 F0000-CHECK-UPDATED.
035600*----------------------------------------------------------------*
035700     MOVE 'N' TO EWIXMST-UPDTD-FLAG
035800     PERFORM F0010-SCAN-UPD THRU F0010-EX
035900         VARYING WS-SCAN-I FROM 1 BY 1
036000         UNTIL WS-SCAN-I > EWIXMST-UPD-COUNT
036100         OR EWIXMST-WAS-UPDATED.
036200 F0000-EX.
036300     EXIT.
036400*----------------------------------------------------------------*
036500 F0010-SCAN-UPD.
036600*----------------------------------------------------------------*
036700     IF EWIXMST-UPD-DATE(WS-SCAN-I) = EWIXMST-REQ-DATE
036800         MOVE 'Y' TO EWIXMST-UPDTD-FLAG
036900     END-IF.
037000 F0010-EX.
037100     EXIT.
037200*----------------------------------------------------------------*
037300 G0000-BUILD-BASKET.
037400*----------------------------------------------------------------*
037500*    THE BASKET IS THE SET OF TICKERS QUOTED ON THE REQUESTED
037600*    DATE (NORMALLY THE SEED DATE), ORDER OF FIRST APPEARANCE
037700*    IN THE PRICE FILE.  RE-USES THE CALENDAR RESULT AREA.
037800*
037900     MOVE ZERO TO EWIXMST-CAL-COUNT
038000     PERFORM G0010-COLLECT-TICKER THRU G0010-EX
038100         VARYING EWIXMST-PX FROM 1 BY 1
038200         UNTIL EWIXMST-PX > EWIXMST-PRICE-COUNT
038300*
038400     IF EWIXMST-CAL-COUNT = ZERO
038500         MOVE '04' TO EWIXMST-RETURN-CODE
038600         STRING 'NO BASKET TICKERS FOUND FOR '
038700             DELIMITED BY SIZE
038800             EWIXMST-REQ-DATE DELIMITED BY SIZE
038900             INTO EWIXMST-ERROR-MSG
039000         END-STRING
039100     END-IF.
039200 G0000-EX.
039300     EXIT.
039400*----------------------------------------------------------------*
039500 G0010-COLLECT-TICKER.
039600*----------------------------------------------------------------*
039700     IF EWIXMST-ENT-DATE(EWIXMST-PX) = EWIXMST-REQ-DATE
039800         MOVE 'N' TO WS-FOUND-FLAG
039900         PERFORM G0011-SCAN-EXISTING THRU G0011-EX
040000             VARYING WS-SCAN-I FROM 1 BY 1
040100             UNTIL WS-SCAN-I > EWIXMST-CAL-COUNT
040200             OR WS-FOUND-FLAG = 'Y'
040300         IF WS-FOUND-FLAG = 'N'
040400             ADD 1 TO EWIXMST-CAL-COUNT
040500             MOVE EWIXMST-ENT-TICKER(EWIXMST-PX)
040600                 TO EWIXMST-CAL-ENTRY(EWIXMST-CAL-COUNT)
040700         END-IF
040800     END-IF.
040900 G0010-EX.
041000     EXIT.
041100*----------------------------------------------------------------*
041200 G0011-SCAN-EXISTING.
041300*----------------------------------------------------------------*
041400     IF EWIXMST-CAL-ENTRY(WS-SCAN-I) = EWIXMST-ENT-TICKER(EWIXMST-PX)
041500         MOVE 'Y' TO WS-FOUND-FLAG
041600     END-IF.
041700 G0011-EX.
041800     EXIT.
041900*
042000 END PROGRAM EWIXMKT.
