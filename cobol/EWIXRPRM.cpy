000100******************************************************************
000200* EWIXRPRM.cpy                                                   *
000300* Equal-Weight Index System - CALL 'EWIXRULE' parameter block.   *
000400* COPYed into EWIXDRV working storage and into EWIXRULE's        *
000500* LINKAGE SECTION.  EWIXRULE is purely computational - it is     *
000600* handed the basket, the prior day's state and the month-end     *
000700* flag, and it hands back the new per-date state.  EWIXDRV owns  *
000800* fetching/storing the state through EWIXCACH.                   *
000900******************************************************************
001000* 2023-02-11 SRP  EWIX-0004 initial cut - base case only.        *
001100* 2023-02-16 SRP  EWIX-0005 added PRIOR-WEIGHTS/PRIOR-LEVEL and  *
001200*                 the IS-LAST-DOM switch for the incremental     *
001300*                 case (drift vs. month-end rebalance).          *
001400******************************************************************
001500 01  EWIXRUL-CALL-AREA.
001600     05  EWIXRUL-FUNCTION                PIC X(08).
001700         88  EWIXRUL-FN-STATE                VALUE 'STATE'.
001800     05  EWIXRUL-REQ-DATE                 PIC X(10).
001900     05  EWIXRUL-PREV-DATE                PIC X(10).
002000     05  EWIXRUL-IS-BASE-CASE             PIC X(01).
002100         88  EWIXRUL-BASE-CASE                VALUE 'Y'.
002200         88  EWIXRUL-NOT-BASE-CASE            VALUE 'N'.
002300     05  EWIXRUL-IS-LAST-DOM              PIC X(01).
002400         88  EWIXRUL-LAST-DOM                 VALUE 'Y'.
002500         88  EWIXRUL-NOT-LAST-DOM             VALUE 'N'.
002600     05  EWIXRUL-BASKET-COUNT             PIC 9(02) COMP.
002700     05  EWIXRUL-BASKET-TICKERS PIC X(08) OCCURS 20 TIMES.
002800     05  EWIXRUL-INITIAL-LEVEL            PIC S9(07)V9(08).
002900     05  EWIXRUL-PRIOR-LEVEL              PIC S9(07)V9(08).
003000     05  EWIXRUL-PRIOR-WEIGHTS
003100             PIC S9(01)V9(08) OCCURS 20 TIMES.
003200     05  EWIXRUL-OUT-RETURNS
003300             PIC S9(03)V9(08) OCCURS 20 TIMES.
003400     05  EWIXRUL-OUT-PORT-RETURN          PIC S9(03)V9(08).
003500     05  EWIXRUL-OUT-INDEX-LEVEL          PIC S9(07)V9(08).
003600     05  EWIXRUL-OUT-WEIGHTS
003700             PIC S9(01)V9(08) OCCURS 20 TIMES.
003800     05  EWIXRUL-RETURN-CODE              PIC X(02).
003900         88  EWIXRUL-RC-OK                    VALUE '00'.
004000         88  EWIXRUL-RC-ERROR                 VALUE '08'.
004100     05  EWIXRUL-ERROR-MSG                PIC X(60).
004200     05  FILLER                           PIC X(10).
