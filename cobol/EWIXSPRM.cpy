000100******************************************************************
000200* EWIXSPRM.cpy                                                   *
000300* Equal-Weight Index System - CALL 'EWIXSKD' parameter block.    *
000400* COPYed into EWIXDRV working storage and into EWIXSKD's         *
000500* LINKAGE SECTION.                                                *
000600******************************************************************
000700* 2023-02-07 SRP  EWIX-0002 initial cut.                         *
000800* 2023-03-02 SRP  EWIX-0006 added SUBSCHED in/out table after    *
000900*                 the batch runner started asking for the whole  *
001000*                 [start,end] range in one call.                 *
001100******************************************************************
001200 01  EWIXSCH-CALL-AREA.
001300     05  EWIXSCH-FUNCTION              PIC X(08).
001400         88  EWIXSCH-FN-BUILD              VALUE 'BUILD'.
001500         88  EWIXSCH-FN-PREV                VALUE 'PREV'.
001600         88  EWIXSCH-FN-NEXT                VALUE 'NEXT'.
001700         88  EWIXSCH-FN-SUBSCHED            VALUE 'SUBSCHED'.
001800         88  EWIXSCH-FN-LASTDOM             VALUE 'LASTDOM'.
001900     05  EWIXSCH-REQ-DATE               PIC X(10).
002000     05  EWIXSCH-RESULT-DATE            PIC X(10).
002100     05  EWIXSCH-RESULT-FLAG            PIC X(01).
002200         88  EWIXSCH-RESULT-YES             VALUE 'Y'.
002300         88  EWIXSCH-RESULT-NO              VALUE 'N'.
002400     05  EWIXSCH-SUB-START               PIC X(10).
002500     05  EWIXSCH-SUB-END                  PIC X(10).
002600     05  EWIXSCH-SUB-TABLE.
002700         10  EWIXSCH-SUB-ENTRY PIC X(10) OCCURS 2000 TIMES
002800                 INDEXED BY EWIXSPRM-SX.
002900     05  EWIXSCH-SUB-COUNT                PIC 9(04) COMP.
003000     05  EWIXSCH-CAL-IN-TABLE.
003100         10  EWIXSCH-CAL-IN-ENTRY PIC X(10) OCCURS 2000 TIMES
003200                 INDEXED BY EWIXSPRM-IX.
003300     05  EWIXSCH-CAL-IN-COUNT             PIC 9(04) COMP.
003400     05  EWIXSCH-RETURN-CODE              PIC X(02).
003500         88  EWIXSCH-RC-OK                    VALUE '00'.
003600         88  EWIXSCH-RC-NOTFOUND              VALUE '04'.
003700     05  EWIXSCH-ERROR-MSG                PIC X(60).
003800     05  FILLER                           PIC X(10).
