000100******************************************************************
000200* Author: S R PRAJAPATI
000300* Date: 10-02-2023
000400* Purpose: EQUAL-WEIGHT INDEX SYSTEM - STATE STORE / CACHE.
000500*        : HOLDS THE PER-DATE STATE (RETURNS, PORTFOLIO RETURN,
000600*        : INDEX LEVEL, WEIGHTS) ONCE THE ENGINE HAS COMPUTED IT
000700*        : SO EWIXDRV DOES NOT RECOMPUTE A DATE IT HAS ALREADY
000800*        : SEEN, AND DROPS ANY ENTRY A LATER PRICE CORRECTION
000900*        : MAY HAVE MADE STALE.  CALLED BY EWIXDRV AND BY
001000*        : EWIXMKT (ON A PRICE UPDATE).
001100* Tectonics: COBC
001200******************************************************************
001300* CHANGE LOG
001400* ----------
001500* 2023-02-10 SRP  EWIX-0004 FIRST CUT - GET AND PUT ONLY.         EWIX0004
001600* 2023-02-14 SRP  EWIX-0005 ADDED INVALID - A PRICE CORRECTION ON EWIX0005
001700*                 OR AFTER A CACHED STATE'S OWN DATE OR ITS PRIOR
001800*                 DATE MAKES THAT STATE STALE, SO THE ENTRY IS
001900*                 DROPPED RATHER THAN REUSED.
002000* 2023-02-28 SRP  EWIX-0006 ADDED CLEAR FOR THE START OF A FRESH  EWIX0006
002100*                 BATCH RUN (OPERATIONS WERE RE-SUBMITTING A RUN
002200*                 WITHOUT RESTARTING THE REGION).
002300* 2023-06-02 KNB  EWIX-0012 REVIEWED THE CACHE KEY AFTER THE      EWIX0012
002400*                 EWIXSKD MONTH-END FIX - ALREADY CARRIES A FULL
002500*                 4-DIGIT YEAR THROUGHOUT, NO CHANGE REQUIRED.
002600******************************************************************
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID. EWIXCACH.
002900 AUTHOR. S R PRAJAPATI.
003000 INSTALLATION. INVENUTRE GROWTH AND SECURITIES - BATCH SYSTEMS.
003100 DATE-WRITTEN. 10-02-2023.
003200 DATE-COMPILED.
003300 SECURITY. COMPANY CONFIDENTIAL.
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600******************************************************************
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000*
004100 INPUT-OUTPUT SECTION.
004200******************************************************************
004300 DATA DIVISION.
004400******************************************************************
004500 FILE SECTION.
004600*
004700 WORKING-STORAGE SECTION.
004800*
004900 01  WS-SWITCHES.
005000     05  WS-FOUND-FLAG                  PIC X(01) VALUE 'N'.
005100     05  WS-FREE-FLAG                   PIC X(01) VALUE 'N'.
005200     05  FILLER                         PIC X(01).
005300*
005400 77  WS-SCAN-I                          PIC 9(04) COMP.
005500 77  WS-HIT-I                           PIC 9(04) COMP.
005600 77  WS-FREE-I                          PIC 9(04) COMP.
005700*
005800 01  WS-INVALID-DATE-AREA.
005900     05  WS-INVALID-DATE                PIC X(10).
006000     05  FILLER                         PIC X(01).
006100 01  WS-INVALID-DATE-R REDEFINES WS-INVALID-DATE-AREA.
006200     05  WS-INVALID-YYYY                PIC X(04).
006300     05  FILLER                         PIC X(01).
006400     05  WS-INVALID-MM                  PIC X(02).
006500     05  FILLER                         PIC X(01).
006600     05  WS-INVALID-DD                  PIC X(02).
006700     05  FILLER                         PIC X(01).
006800*
006900 01  WS-CLEAR-COUNT-AREA.
007000     05  WS-CLEAR-COUNT                 PIC 9(04) COMP.
007100     05  FILLER                         PIC X(02).
007200 01  WS-CLEAR-COUNT-R REDEFINES WS-CLEAR-COUNT-AREA.
007300     05  WS-CLEAR-COUNT-DISP            PIC 9(04).
007400     05  FILLER                         PIC X(02).
007500*
007600 COPY EWIXSTA.
007700*
007800 LINKAGE SECTION.
007900 COPY EWIXTPRM.
008000******************************************************************
008100 PROCEDURE DIVISION USING EWIXSTA-CALL-AREA.
008200******************************************************************
008300 A0001-MAIN-LOGIC.
008400*
008500     EVALUATE TRUE
008600         WHEN EWIXSTA-FN-GET
008700             PERFORM B0000-GET-STATE      THRU B0000-EX
008800         WHEN EWIXSTA-FN-PUT
008900             PERFORM C0000-PUT-STATE      THRU C0000-EX
009000         WHEN EWIXSTA-FN-INVALID
009100             PERFORM D0000-INVALIDATE     THRU D0000-EX
009200         WHEN EWIXSTA-FN-CLEAR
009300             PERFORM E0000-CLEAR-CACHE    THRU E0000-EX
009400     END-EVALUATE.
009500*
009600     GOBACK.
009700*----------------------------------------------------------------*
009800 B0000-GET-STATE.
009900*----------------------------------------------------------------*
010000*    A PRESENCE LOOKUP - THE ENTRY IS CONSIDERED VALID AS LONG AS
010100*    IT REMAINS IN THE TABLE, SINCE D0000-INVALIDATE DROPS ANY
010200*    ENTRY A PRICE CORRECTION COULD HAVE TOUCHED.
010300*
010400     SET EWIXSTA-NOT-FOUND TO TRUE
010500     MOVE ZERO TO WS-HIT-I
010600*
010700     PERFORM B0010-TEST-ENTRY THRU B0010-EX
010800         VARYING WS-SCAN-I FROM 1 BY 1
010900         UNTIL WS-SCAN-I > EWIXSTA-CACHE-COUNT
011000*
011100     IF WS-HIT-I NOT = ZERO
011200         SET EWIXSTA-FOUND TO TRUE
011300         PERFORM B0020-COPY-RETURNS THRU B0020-EX
011400             VARYING WS-SCAN-I FROM 1 BY 1
011500             UNTIL WS-SCAN-I > 20
011600         MOVE EWIXSTA-C-PORT-RETURN(WS-HIT-I)
011700             TO EWIXSTA-IO-PORT-RETURN
011800         MOVE EWIXSTA-C-INDEX-LEVEL(WS-HIT-I)
011900             TO EWIXSTA-IO-INDEX-LEVEL
012000     END-IF.
012100 B0000-EX.
012200     EXIT.
012300*----------------------------------------------------------------*
012400 B0010-TEST-ENTRY.
012500*----------------------------------------------------------------*
012600     IF EWIXSTA-C-OCCUPIED(WS-SCAN-I)
012700        AND EWIXSTA-C-DATE(WS-SCAN-I) = EWIXSTA-REQ-DATE
012800         MOVE WS-SCAN-I TO WS-HIT-I
012900     END-IF.
013000 B0010-EX.
013100     EXIT.
013200*----------------------------------------------------------------*
013300 B0020-COPY-RETURNS.
013400*----------------------------------------------------------------*
013500     MOVE EWIXSTA-C-RETURNS(WS-HIT-I WS-SCAN-I)
013600         TO EWIXSTA-IO-RETURNS(WS-SCAN-I)
013700     MOVE EWIXSTA-C-WEIGHTS(WS-HIT-I WS-SCAN-I)
013800         TO EWIXSTA-IO-WEIGHTS(WS-SCAN-I).
013900 B0020-EX.
014000     EXIT.
014100*----------------------------------------------------------------*
014200 C0000-PUT-STATE.
014300*----------------------------------------------------------------*
014400*    OVERWRITE AN EXISTING ENTRY FOR THE DATE IF ONE IS STILL
014500*    SITTING IN THE TABLE, ELSE REUSE A SLOT AN EARLIER INVALID
014600*    LEFT FREE, ELSE GROW THE TABLE BY ONE ENTRY.
014700*
014800     MOVE ZERO TO WS-HIT-I
014900     PERFORM C0010-TEST-SAME-DATE THRU C0010-EX
015000         VARYING WS-SCAN-I FROM 1 BY 1
015100         UNTIL WS-SCAN-I > EWIXSTA-CACHE-COUNT
015200*
015300     IF WS-HIT-I NOT = ZERO
015400         PERFORM C0030-STORE-ENTRY THRU C0030-EX
015500     ELSE
015600         MOVE ZERO TO WS-FREE-I
015700         PERFORM C0020-TEST-FREE-SLOT THRU C0020-EX
015800             VARYING WS-SCAN-I FROM 1 BY 1
015900             UNTIL WS-SCAN-I > EWIXSTA-CACHE-COUNT
016000             OR WS-FREE-I NOT = ZERO
016100*
016200         IF WS-FREE-I NOT = ZERO
016300             MOVE WS-FREE-I TO WS-HIT-I
016400         ELSE
016500             ADD 1 TO EWIXSTA-CACHE-COUNT
016600             MOVE EWIXSTA-CACHE-COUNT TO WS-HIT-I
016700         END-IF
016800*
016900         PERFORM C0030-STORE-ENTRY THRU C0030-EX
017000     END-IF.
017100 C0000-EX.
017200     EXIT.
017300*----------------------------------------------------------------*
017400 C0010-TEST-SAME-DATE.
017500*----------------------------------------------------------------*
017600     IF EWIXSTA-C-OCCUPIED(WS-SCAN-I)
017700        AND EWIXSTA-C-DATE(WS-SCAN-I) = EWIXSTA-REQ-DATE
017800         MOVE WS-SCAN-I TO WS-HIT-I
017900     END-IF.
018000 C0010-EX.
018100     EXIT.
018200*----------------------------------------------------------------*
018300 C0020-TEST-FREE-SLOT.
018400*----------------------------------------------------------------*
018500     IF EWIXSTA-C-FREE(WS-SCAN-I)
018600         MOVE WS-SCAN-I TO WS-FREE-I
018700     END-IF.
018800 C0020-EX.
018900     EXIT.
019000*----------------------------------------------------------------*
019100 C0030-STORE-ENTRY.
019200*----------------------------------------------------------------*
019300     MOVE EWIXSTA-REQ-DATE TO EWIXSTA-C-DATE(WS-HIT-I)
019400     MOVE EWIXSTA-REQ-PREV-DATE TO EWIXSTA-C-PREV-DATE(WS-HIT-I)
019500     PERFORM C0040-COPY-ONE-ASSET THRU C0040-EX
019600         VARYING WS-SCAN-I FROM 1 BY 1
019700         UNTIL WS-SCAN-I > 20
019800     MOVE EWIXSTA-IO-PORT-RETURN
019900         TO EWIXSTA-C-PORT-RETURN(WS-HIT-I)
020000     MOVE EWIXSTA-IO-INDEX-LEVEL
020100         TO EWIXSTA-C-INDEX-LEVEL(WS-HIT-I)
020200     SET EWIXSTA-C-OCCUPIED(WS-HIT-I) TO TRUE.
020300 C0030-EX.
020400     EXIT.
020500*----------------------------------------------------------------*
020600 C0040-COPY-ONE-ASSET.
020700*----------------------------------------------------------------*
020800     MOVE EWIXSTA-IO-RETURNS(WS-SCAN-I)
020900         TO EWIXSTA-C-RETURNS(WS-HIT-I WS-SCAN-I)
021000     MOVE EWIXSTA-IO-WEIGHTS(WS-SCAN-I)
021100         TO EWIXSTA-C-WEIGHTS(WS-HIT-I WS-SCAN-I).
021200 C0040-EX.
021300     EXIT.
021400*----------------------------------------------------------------*
021500 D0000-INVALIDATE.
021600*----------------------------------------------------------------*
021700*    A PRICE FOR EWIXSTA-REQ-DATE CHANGED.  ANY CACHED STATE
021800*    WHOSE OWN DATE OR PRIOR DATE IS ON OR AFTER THE CHANGED
021900*    DATE DEPENDS ON THE PRICE THAT JUST MOVED, SO IT IS DROPPED.
022000*
022100     MOVE EWIXSTA-REQ-DATE TO WS-INVALID-DATE
022200     DISPLAY 'EWIXCACH - INVALIDATING CACHE FROM '
022300         WS-INVALID-YYYY '-' WS-INVALID-MM '-' WS-INVALID-DD
022400*
022500     PERFORM D0010-TEST-DEPENDENT THRU D0010-EX
022600         VARYING WS-SCAN-I FROM 1 BY 1
022700         UNTIL WS-SCAN-I > EWIXSTA-CACHE-COUNT.
022800 D0000-EX.
022900     EXIT.
023000*----------------------------------------------------------------*
023100 D0010-TEST-DEPENDENT.
023200*----------------------------------------------------------------*
023300     IF EWIXSTA-C-OCCUPIED(WS-SCAN-I)
023400        AND (EWIXSTA-C-DATE(WS-SCAN-I) NOT < EWIXSTA-REQ-DATE
023500         OR EWIXSTA-C-PREV-DATE(WS-SCAN-I) NOT < EWIXSTA-REQ-DATE)
023600         SET EWIXSTA-C-FREE(WS-SCAN-I) TO TRUE
023700     END-IF.
023800 D0010-EX.
023900     EXIT.
024000*----------------------------------------------------------------*
024100 E0000-CLEAR-CACHE.
024200*----------------------------------------------------------------*
024300*    START OF A FRESH BATCH RUN - FORGET EVERY CACHED STATE.
024400*
024500     MOVE EWIXSTA-CACHE-COUNT TO WS-CLEAR-COUNT
024600     DISPLAY 'EWIXCACH - CLEARING ' WS-CLEAR-COUNT-DISP
024700         ' CACHED STATE(S)'
024800     MOVE ZERO TO EWIXSTA-CACHE-COUNT.
024900 E0000-EX.
025000     EXIT.
025100*
025200 END PROGRAM EWIXCACH.
