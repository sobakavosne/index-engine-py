000100******************************************************************
000200* Author: S R PRAJAPATI
000300* Date: 05-02-2023
000400* Purpose: EQUAL-WEIGHT INDEX SYSTEM - BATCH RUNNER.
000500*        : DRIVES THE DAILY EQUAL-WEIGHT INDEX CALCULATION FROM
000600*        : THE STRATEGY SEED DATE THROUGH THE BATCH END DATE,
000700*        : CALLING THE MARKET DATA, SCHEDULE, ENGINE AND CACHE
000800*        : SUBPROGRAMS FOR EACH TRADING DATE IN TURN, AND WRITES
000900*        : THE DAILY INDEX LEVEL FILE.
001000* Tectonics: COBC
001100******************************************************************
001200* CHANGE LOG
001300* ----------
001400* 2023-02-05 SRP  EWIX-0001 FIRST CUT - DROVE LOAD/LOOKUP ONLY    EWIX0001
001500*                 TO PROVE OUT THE MARKET DATA MODULE.
001600* 2023-02-13 SRP  EWIX-0004 WIRED IN THE SCHEDULE AND RULE        EWIX0004
001700*                 MODULES - FULL BASE-CASE-TO-END-DATE RUN.
001800* 2023-02-17 SRP  EWIX-0005 WIRED IN EWIXCACH - STATES ARE NOW    EWIX0005
001900*                 GET/PUT THROUGH THE CACHE RATHER THAN KEPT
002000*                 LOCAL TO THIS PROGRAM.
002100* 2023-03-05 SRP  EWIX-0007 BASKET IS NOW DERIVED FROM THE SEED   EWIX0007
002200*                 DATE'S PRICE ROWS (EWIXMKT BASKET FUNCTION)
002300*                 RATHER THAN BEING WIRED IN HERE - OPERATIONS
002400*                 WAS HAND-EDITING THIS SOURCE EVERY TIME THE
002500*                 BASKET COMPOSITION CHANGED.
002600* 2023-04-20 SRP  EWIX-0011 OUTPUT LEVEL IS NOW ROUNDED HALF-UP   EWIX0011
002700*                 TO 6 DECIMALS RATHER THAN TRUNCATED - SAME
002800*                 ROUNDING TICKET AS THE ENGINE CHANGE IN
002900*                 EWIXRULE.
003000* 2023-06-14 KNB  EWIX-0013 F0010-FORMAT-AND-WRITE WAS MOVING THE EWIX0013
003100*                 EDITED LEVEL INTO AN ALPHANUMERIC FIELD AND
003200*                 EXPECTING THAT TO LEFT-JUSTIFY IT - A MOVE DOES
003300*                 NOT RE-JUSTIFY, SO EVERY LINE'S LEVEL CAME OUT
003400*                 BLANK.  SWITCHED TO UNSTRING ON ALL SPACE.
003500******************************************************************
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID. EWIXDRV.
003800 AUTHOR. S R PRAJAPATI.
003900 INSTALLATION. INVENUTRE GROWTH AND SECURITIES - BATCH SYSTEMS.
004000 DATE-WRITTEN. 05-02-2023.
004100 DATE-COMPILED.
004200 SECURITY. COMPANY CONFIDENTIAL.
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500******************************************************************
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900*
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT EWIXIDX-FILE ASSIGN TO EWIXIDX
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS EWIXIDX-STATUS.
005500******************************************************************
005600 DATA DIVISION.
005700******************************************************************
005800 FILE SECTION.
005900 FD  EWIXIDX-FILE.
006000 01  EWIXIDX-LINE.
006100     05  EWIXIDX-LINE-TEXT                PIC X(39).
006200     05  FILLER                           PIC X(01).
006300*
006400 WORKING-STORAGE SECTION.
006500*
006600 77  EWIXIDX-STATUS                      PIC X(02) VALUE SPACES.
006700 01  WS-SWITCHES.
006800     05  WS-ABEND-SW                     PIC X(01) VALUE 'N'.
006900         88  WS-FATAL-ERROR                  VALUE 'Y'.
007000     05  FILLER                          PIC X(01).
007100*
007200 77  WS-DATE-I                           PIC 9(04) COMP.
007300 77  WS-CAL-I                            PIC 9(04) COMP.
007400 77  WS-AST-I                            PIC 9(02) COMP.
007500*
007600*    RUN PARAMETERS FOR THE REFERENCE BASKET RUN - BASKET
007700*    COMPOSITION ITSELF IS DERIVED FROM THE SEED DATE'S ROWS.
007800*
007900 01  WS-RUN-PARMS.
008000     05  WS-SEED-DATE                    PIC X(10)
008100             VALUE '2023-01-02'.
008200     05  WS-BATCH-END-DATE               PIC X(10)
008300             VALUE '2023-06-29'.
008400     05  WS-INITIAL-LEVEL                PIC S9(07)V9(08)
008500             VALUE 100.00000000.
008600     05  FILLER                          PIC X(08).
008700*
008800 01  WS-BASKET-TABLE.
008900     05  WS-BASKET-TICKER PIC X(08) OCCURS 20 TIMES
009000             INDEXED BY WS-BX.
009100     05  FILLER                          PIC X(04).
009200 77  WS-BASKET-COUNT                     PIC 9(02) COMP.
009300*
009400 01  WS-CUR-DATE-AREA.
009500     05  WS-CUR-DATE                     PIC X(10).
009600     05  FILLER                          PIC X(01).
009700 01  WS-CUR-DATE-R REDEFINES WS-CUR-DATE-AREA.
009800     05  WS-CUR-YYYY                     PIC X(04).
009900     05  FILLER                          PIC X(01).
010000     05  WS-CUR-MM                       PIC X(02).
010100     05  FILLER                          PIC X(01).
010200     05  WS-CUR-DD                       PIC X(02).
010300     05  FILLER                          PIC X(01).
010400 77  WS-PREV-DATE                        PIC X(10).
010500*
010600 01  WS-PRIOR-STATE.
010700     05  WS-PRIOR-LEVEL                  PIC S9(07)V9(08).
010800     05  WS-PRIOR-WEIGHTS PIC S9(01)V9(08) OCCURS 20 TIMES.
010900     05  FILLER                          PIC X(08).
011000*
011100 77  WS-LEVEL-TEXT                       PIC X(15).
011200 77  WS-JUNK-TEXT                        PIC X(15).
011300*
011400 01  WS-REC-COUNT-AREA.
011500     05  WS-REC-COUNT                    PIC 9(06) COMP.
011600     05  FILLER                          PIC X(02).
011700 01  WS-REC-COUNT-R REDEFINES WS-REC-COUNT-AREA.
011800     05  WS-REC-COUNT-DISP               PIC 9(06).
011900     05  FILLER                          PIC X(02).
012000*
012100 77  WS-HEADER-LINE                      PIC X(40)
012200         VALUE 'date,index_level'.
012300*
012400 COPY EWIXMPRM.
012500 COPY EWIXSPRM.
012600 COPY EWIXTPRM.
012700 COPY EWIXRPRM.
012800 COPY EWIXOUT.
012900******************************************************************
013000 PROCEDURE DIVISION.
013100******************************************************************
013200 A0001-MAIN-LOGIC.
013300*
013400     PERFORM B0000-INITIALIZE THRU B0000-EX
013500*
013600     IF NOT WS-FATAL-ERROR
013700         PERFORM C0000-LOAD-REFERENCE-DATA THRU C0000-EX
013800     END-IF
013900*
014000     IF NOT WS-FATAL-ERROR
014100         PERFORM D0000-RESOLVE-DATE-RANGE THRU D0000-EX
014200     END-IF
014300*
014400     IF NOT WS-FATAL-ERROR
014500         PERFORM E0000-PROCESS-DATES THRU E0000-EX
014600     END-IF
014700*
014800     PERFORM G0000-TERMINATE THRU G0000-EX
014900*
015000     STOP RUN.
015100*----------------------------------------------------------------*
015200 B0000-INITIALIZE.
015300*----------------------------------------------------------------*
015400     MOVE ZERO TO WS-REC-COUNT
015500     OPEN OUTPUT EWIXIDX-FILE
015600*
015700     IF EWIXIDX-STATUS NOT EQUAL '00'
015800         DISPLAY 'EWIXDRV - ERROR OPENING INDEX OUTPUT FILE'
015900         SET WS-FATAL-ERROR TO TRUE
016000     ELSE
016100         WRITE EWIXIDX-LINE FROM WS-HEADER-LINE
016200         MOVE 'CLEAR' TO EWIXSTA-FUNCTION
016300         CALL 'EWIXCACH' USING EWIXSTA-CALL-AREA
016400     END-IF.
016500 B0000-EX.
016600     EXIT.
016700*----------------------------------------------------------------*
016800 C0000-LOAD-REFERENCE-DATA.
016900*----------------------------------------------------------------*
017000*    LOAD THE PRICE FILE, DERIVE THE BASKET FROM THE SEED DATE'S
017100*    ROWS, AND BUILD THE TRADING CALENDAR AND SCHEDULE FROM IT.
017200*
017300     MOVE 'LOAD' TO EWIXMST-FUNCTION
017400     CALL 'EWIXMKT' USING EWIXMST-CALL-AREA EWIXSTA-CALL-AREA
017500*
017600     IF NOT EWIXMST-RC-OK
017700         DISPLAY 'EWIXDRV - ' EWIXMST-ERROR-MSG
017800         SET WS-FATAL-ERROR TO TRUE
017900     ELSE
018000         PERFORM C0010-LOAD-BASKET THRU C0010-EX
018100     END-IF
018200*
018300     IF NOT WS-FATAL-ERROR
018400         PERFORM C0020-LOAD-CALENDAR THRU C0020-EX
018500     END-IF.
018600 C0000-EX.
018700     EXIT.
018800*----------------------------------------------------------------*
018900 C0010-LOAD-BASKET.
019000*----------------------------------------------------------------*
019100     MOVE 'BASKET' TO EWIXMST-FUNCTION
019200     MOVE WS-SEED-DATE TO EWIXMST-REQ-DATE
019300     CALL 'EWIXMKT' USING EWIXMST-CALL-AREA EWIXSTA-CALL-AREA
019400*
019500     IF NOT EWIXMST-RC-OK
019600         DISPLAY 'EWIXDRV - ' EWIXMST-ERROR-MSG
019700         SET WS-FATAL-ERROR TO TRUE
019800     ELSE
019900         MOVE EWIXMST-CAL-COUNT TO WS-BASKET-COUNT
020000         PERFORM C0011-COPY-TICKER THRU C0011-EX
020100             VARYING WS-AST-I FROM 1 BY 1
020200             UNTIL WS-AST-I > WS-BASKET-COUNT
020300     END-IF.
020400 C0010-EX.
020500     EXIT.
020600*----------------------------------------------------------------*
020700 C0011-COPY-TICKER.
020800*----------------------------------------------------------------*
020900     MOVE EWIXMST-CAL-ENTRY(WS-AST-I) TO WS-BASKET-TICKER(WS-AST-I).
021000 C0011-EX.
021100     EXIT.
021200*----------------------------------------------------------------*
021300 C0020-LOAD-CALENDAR.
021400*----------------------------------------------------------------*
021500     MOVE 'CALENDAR' TO EWIXMST-FUNCTION
021600     CALL 'EWIXMKT' USING EWIXMST-CALL-AREA EWIXSTA-CALL-AREA
021700*
021800     MOVE EWIXMST-CAL-COUNT TO EWIXSCH-CAL-IN-COUNT
021900     PERFORM C0021-COPY-CAL-ENTRY THRU C0021-EX
022000         VARYING WS-CAL-I FROM 1 BY 1
022100         UNTIL WS-CAL-I > EWIXMST-CAL-COUNT
022200*
022300     MOVE 'BUILD' TO EWIXSCH-FUNCTION
022400     CALL 'EWIXSKD' USING EWIXSCH-CALL-AREA.
022500 C0020-EX.
022600     EXIT.
022700*----------------------------------------------------------------*
022800 C0021-COPY-CAL-ENTRY.
022900*----------------------------------------------------------------*
023000     MOVE EWIXMST-CAL-ENTRY(WS-CAL-I)
023100         TO EWIXSCH-CAL-IN-ENTRY(WS-CAL-I).
023200 C0021-EX.
023300     EXIT.
023400*----------------------------------------------------------------*
023500 D0000-RESOLVE-DATE-RANGE.
023600*----------------------------------------------------------------*
023700*    NO START DATE IS CARRIED ON THIS RUN'S PARAMETERS SO THE
023800*    RANGE RUNS FROM THE STRATEGY SEED DATE THROUGH THE BATCH
023900*    END DATE, INCLUSIVE.
024000*
024100     MOVE 'SUBSCHED' TO EWIXSCH-FUNCTION
024200     MOVE WS-SEED-DATE TO EWIXSCH-SUB-START
024300     MOVE WS-BATCH-END-DATE TO EWIXSCH-SUB-END
024400     CALL 'EWIXSKD' USING EWIXSCH-CALL-AREA
024500*
024600     IF NOT EWIXSCH-RC-OK
024700         DISPLAY 'EWIXDRV - ' EWIXSCH-ERROR-MSG
024800         SET WS-FATAL-ERROR TO TRUE
024900     END-IF.
025000 D0000-EX.
025100     EXIT.
025200*----------------------------------------------------------------*
025300 E0000-PROCESS-DATES.
025400*----------------------------------------------------------------*
025500*    ONE PASS, ASCENDING, OVER THE RESOLVED SUB-SCHEDULE.
025600*
025700     PERFORM E0010-PROCESS-ONE-DATE THRU E0010-EX
025800         VARYING WS-DATE-I FROM 1 BY 1
025900         UNTIL WS-DATE-I > EWIXSCH-SUB-COUNT
026000         OR WS-FATAL-ERROR.
026100 E0000-EX.
026200     EXIT.
026300*----------------------------------------------------------------*
026400 E0010-PROCESS-ONE-DATE.
026500*----------------------------------------------------------------*
026600     MOVE EWIXSCH-SUB-ENTRY(WS-DATE-I) TO WS-CUR-DATE
026700*
026800     MOVE 'GET' TO EWIXSTA-FUNCTION
026900     MOVE WS-CUR-DATE TO EWIXSTA-REQ-DATE
027000     CALL 'EWIXCACH' USING EWIXSTA-CALL-AREA
027100*
027200     IF EWIXSTA-FOUND
027300         PERFORM E0020-WRITE-FROM-CACHE THRU E0020-EX
027400     ELSE
027500         IF WS-CUR-DATE = WS-SEED-DATE
027600             PERFORM E0030-COMPUTE-BASE-CASE THRU E0030-EX
027700         ELSE
027800             PERFORM E0040-COMPUTE-INCREMENTAL THRU E0040-EX
027900         END-IF
028000*
028100         IF NOT WS-FATAL-ERROR
028200             PERFORM E0050-STORE-AND-WRITE THRU E0050-EX
028300         END-IF
028400     END-IF.
028500 E0010-EX.
028600     EXIT.
028700*----------------------------------------------------------------*
028800 E0020-WRITE-FROM-CACHE.
028900*----------------------------------------------------------------*
029000     MOVE WS-CUR-DATE TO EWIXOUT-DATE
029100     COMPUTE EWIXOUT-INDEX-LEVEL ROUNDED =
029200         EWIXSTA-IO-INDEX-LEVEL
029300     PERFORM F0010-FORMAT-AND-WRITE THRU F0010-EX.
029400 E0020-EX.
029500     EXIT.
029600*----------------------------------------------------------------*
029700 E0030-COMPUTE-BASE-CASE.
029800*----------------------------------------------------------------*
029900     MOVE SPACES TO WS-PREV-DATE
030000     MOVE 'STATE' TO EWIXRUL-FUNCTION
030100     MOVE WS-CUR-DATE TO EWIXRUL-REQ-DATE
030200     MOVE SPACES TO EWIXRUL-PREV-DATE
030300     SET EWIXRUL-BASE-CASE TO TRUE
030400     SET EWIXRUL-NOT-LAST-DOM TO TRUE
030500     MOVE WS-BASKET-COUNT TO EWIXRUL-BASKET-COUNT
030600     MOVE WS-INITIAL-LEVEL TO EWIXRUL-INITIAL-LEVEL
030700*
030800     PERFORM E0031-COPY-BASKET-IN THRU E0031-EX
030900         VARYING WS-AST-I FROM 1 BY 1
031000         UNTIL WS-AST-I > WS-BASKET-COUNT
031100*
031200     CALL 'EWIXRULE' USING EWIXRUL-CALL-AREA
031300*
031400     IF NOT EWIXRUL-RC-OK
031500         DISPLAY 'EWIXDRV - ' EWIXRUL-ERROR-MSG
031600         SET WS-FATAL-ERROR TO TRUE
031700     END-IF.
031800 E0030-EX.
031900     EXIT.
032000*----------------------------------------------------------------*
032100 E0031-COPY-BASKET-IN.
032200*----------------------------------------------------------------*
032300     MOVE WS-BASKET-TICKER(WS-AST-I)
032400         TO EWIXRUL-BASKET-TICKERS(WS-AST-I).
032500 E0031-EX.
032600     EXIT.
032700*----------------------------------------------------------------*
032800 E0040-COMPUTE-INCREMENTAL.
032900*----------------------------------------------------------------*
033000     MOVE 'PREV' TO EWIXSCH-FUNCTION
033100     MOVE WS-CUR-DATE TO EWIXSCH-REQ-DATE
033200     CALL 'EWIXSKD' USING EWIXSCH-CALL-AREA
033300*
033400     IF NOT EWIXSCH-RC-OK
033500         DISPLAY 'EWIXDRV - ' EWIXSCH-ERROR-MSG
033600         SET WS-FATAL-ERROR TO TRUE
033700     ELSE
033800         MOVE EWIXSCH-RESULT-DATE TO WS-PREV-DATE
033900         PERFORM E0041-FETCH-PRIOR-STATE THRU E0041-EX
034000*
034100         IF NOT WS-FATAL-ERROR
034200             PERFORM E0042-TEST-LAST-DOM THRU E0042-EX
034300         END-IF
034400*
034500         IF NOT WS-FATAL-ERROR
034600             PERFORM E0043-CALL-ENGINE THRU E0043-EX
034700         END-IF
034800     END-IF.
034900 E0040-EX.
035000     EXIT.
035100*----------------------------------------------------------------*
035200 E0041-FETCH-PRIOR-STATE.
035300*----------------------------------------------------------------*
035400*    THE PRIOR DATE'S STATE IS ALWAYS CACHED BY THIS POINT - WE
035500*    PROCESS THE SCHEDULE ASCENDING AND STORE EVERY STATE AS IT
035600*    IS COMPUTED.  A MISS HERE MEANS THE SCHEDULE IS OUT OF
035700*    ORDER - TREAT IT AS A HARD ERROR.
035800*
035900     MOVE 'GET' TO EWIXSTA-FUNCTION
036000     MOVE WS-PREV-DATE TO EWIXSTA-REQ-DATE
036100     CALL 'EWIXCACH' USING EWIXSTA-CALL-AREA
036200*
036300     IF NOT EWIXSTA-FOUND
036400         DISPLAY 'EWIXDRV - PRIOR STATE NOT CACHED FOR '
036500             WS-PREV-DATE
036600         SET WS-FATAL-ERROR TO TRUE
036700     ELSE
036800         MOVE EWIXSTA-IO-INDEX-LEVEL TO WS-PRIOR-LEVEL
036900         PERFORM E0044-COPY-PRIOR-WEIGHT THRU E0044-EX
037000             VARYING WS-AST-I FROM 1 BY 1
037100             UNTIL WS-AST-I > WS-BASKET-COUNT
037200     END-IF.
037300 E0041-EX.
037400     EXIT.
037500*----------------------------------------------------------------*
037600 E0044-COPY-PRIOR-WEIGHT.
037700*----------------------------------------------------------------*
037800     MOVE EWIXSTA-IO-WEIGHTS(WS-AST-I) TO WS-PRIOR-WEIGHTS(WS-AST-I).
037900 E0044-EX.
038000     EXIT.
038100*----------------------------------------------------------------*
038200 E0042-TEST-LAST-DOM.
038300*----------------------------------------------------------------*
038400     MOVE 'LASTDOM' TO EWIXSCH-FUNCTION
038500     MOVE WS-CUR-DATE TO EWIXSCH-REQ-DATE
038600     CALL 'EWIXSKD' USING EWIXSCH-CALL-AREA
038700*
038800     IF NOT EWIXSCH-RC-OK
038900         DISPLAY 'EWIXDRV - ' EWIXSCH-ERROR-MSG
039000         SET WS-FATAL-ERROR TO TRUE
039100     END-IF.
039200 E0042-EX.
039300     EXIT.
039400*----------------------------------------------------------------*
039500 E0043-CALL-ENGINE.
039600*----------------------------------------------------------------*
039700     MOVE 'STATE' TO EWIXRUL-FUNCTION
039800     MOVE WS-CUR-DATE TO EWIXRUL-REQ-DATE
039900     MOVE WS-PREV-DATE TO EWIXRUL-PREV-DATE
040000     SET EWIXRUL-NOT-BASE-CASE TO TRUE
040100*
040200     IF EWIXSCH-RESULT-YES
040300         SET EWIXRUL-LAST-DOM TO TRUE
040400     ELSE
040500         SET EWIXRUL-NOT-LAST-DOM TO TRUE
040600     END-IF
040700*
040800     MOVE WS-BASKET-COUNT TO EWIXRUL-BASKET-COUNT
040900     MOVE WS-PRIOR-LEVEL TO EWIXRUL-PRIOR-LEVEL
041000*
041100     PERFORM E0031-COPY-BASKET-IN THRU E0031-EX
041200         VARYING WS-AST-I FROM 1 BY 1
041300         UNTIL WS-AST-I > WS-BASKET-COUNT
041400*
041500     PERFORM E0045-COPY-PRIOR-WEIGHT-OUT THRU E0045-EX
041600         VARYING WS-AST-I FROM 1 BY 1
041700         UNTIL WS-AST-I > WS-BASKET-COUNT
041800*
041900     CALL 'EWIXRULE' USING EWIXRUL-CALL-AREA
042000*
042100     IF NOT EWIXRUL-RC-OK
042200         DISPLAY 'EWIXDRV - ' EWIXRUL-ERROR-MSG
042300         SET WS-FATAL-ERROR TO TRUE
042400     END-IF.
042500 E0043-EX.
042600     EXIT.
042700*----------------------------------------------------------------*
042800 E0045-COPY-PRIOR-WEIGHT-OUT.
042900*----------------------------------------------------------------*
043000     MOVE WS-PRIOR-WEIGHTS(WS-AST-I)
043100         TO EWIXRUL-PRIOR-WEIGHTS(WS-AST-I).
043200 E0045-EX.
043300     EXIT.
043400*----------------------------------------------------------------*
043500 E0050-STORE-AND-WRITE.
043600*----------------------------------------------------------------*
043700     MOVE 'PUT' TO EWIXSTA-FUNCTION
043800     MOVE WS-CUR-DATE TO EWIXSTA-REQ-DATE
043900     MOVE WS-PREV-DATE TO EWIXSTA-REQ-PREV-DATE
044000*
044100     PERFORM E0051-COPY-RESULT-OUT THRU E0051-EX
044200         VARYING WS-AST-I FROM 1 BY 1
044300         UNTIL WS-AST-I > WS-BASKET-COUNT
044400*
044500     MOVE EWIXRUL-OUT-PORT-RETURN TO EWIXSTA-IO-PORT-RETURN
044600     MOVE EWIXRUL-OUT-INDEX-LEVEL TO EWIXSTA-IO-INDEX-LEVEL
044700*
044800     CALL 'EWIXCACH' USING EWIXSTA-CALL-AREA
044900*
045000     MOVE WS-CUR-DATE TO EWIXOUT-DATE
045100     COMPUTE EWIXOUT-INDEX-LEVEL ROUNDED =
045200         EWIXRUL-OUT-INDEX-LEVEL
045300     PERFORM F0010-FORMAT-AND-WRITE THRU F0010-EX.
045400 E0050-EX.
045500     EXIT.
045600*----------------------------------------------------------------*
045700 E0051-COPY-RESULT-OUT.
045800*----------------------------------------------------------------*
045900     MOVE EWIXRUL-OUT-RETURNS(WS-AST-I) TO
046000                               EWIXSTA-IO-RETURNS(WS-AST-I)
046100     MOVE EWIXRUL-OUT-WEIGHTS(WS-AST-I) TO
046200                               EWIXSTA-IO-WEIGHTS(WS-AST-I).
046300 E0051-EX.
046400     EXIT.
046500*----------------------------------------------------------------*
046600 F0010-FORMAT-AND-WRITE.
046700*----------------------------------------------------------------*
046800*    2023-06-14 KNB  EWIX-0013 THE EDITED LEVEL FIELD CARRIES
046900*                 LEADING SPACES WHEN THE LEVEL IS NARROWER THAN
047000*                 ITS PICTURE - A PLAIN MOVE OF THAT FIELD INTO
047100*                 AN ALPHANUMERIC RECEIVER IS A BYTE-FOR-BYTE
047200*                 COPY, NOT A RE-JUSTIFY, SO THE LEADING SPACES
047300*                 CAME STRAIGHT THROUGH AND THE STRING BELOW
047400*                 STOPPED ON THE FIRST ONE - THE REPORTING TEAM
047500*                 FOUND THE INDEX LEVEL MISSING FROM EVERY LINE
047600*                 OF THE OUTPUT FILE.  UNSTRING ON ALL SPACE
047700*                 SKIPS THE LEADING RUN INTO A THROW-AWAY FIELD
047800*                 AND LEAVES THE DIGITS LEFT-JUSTIFIED.
047900*
048000     MOVE EWIXOUT-INDEX-LEVEL TO EWIXOUT-INDEX-LEVEL-ED
048100     MOVE SPACES TO WS-JUNK-TEXT WS-LEVEL-TEXT
048200     UNSTRING EWIXOUT-INDEX-LEVEL-ED DELIMITED BY ALL SPACE
048300         INTO WS-JUNK-TEXT WS-LEVEL-TEXT
048400     END-UNSTRING
048500     MOVE SPACES TO EWIXIDX-LINE
048600     STRING EWIXOUT-DATE DELIMITED BY SIZE
048700         ',' DELIMITED BY SIZE
048800         WS-LEVEL-TEXT DELIMITED BY SPACE
048900         INTO EWIXIDX-LINE
049000     END-STRING
049100     WRITE EWIXIDX-LINE
049200     ADD 1 TO WS-REC-COUNT.
049300 F0010-EX.
049400     EXIT.
049500*----------------------------------------------------------------*
049600 G0000-TERMINATE.
049700*----------------------------------------------------------------*
049800     IF EWIXIDX-STATUS = '00'
049900         CLOSE EWIXIDX-FILE
050000     END-IF
050100*
050200     MOVE WS-REC-COUNT TO WS-REC-COUNT-DISP
050300     IF WS-FATAL-ERROR
050400         DISPLAY 'EWIXDRV - RUN ABENDED AFTER ' WS-REC-COUNT-DISP
050500             ' RECORD(S) WRITTEN'
050600     ELSE
050700         DISPLAY 'EWIXDRV - RUN COMPLETE - ' WS-REC-COUNT-DISP
050800             ' RECORD(S) WRITTEN'
050900     END-IF.
051000 G0000-EX.
051100     EXIT.
