000100******************************************************************
000200* EWIXSTA.cpy                                                    *
000300* Equal-Weight Index System - per-date state and state-cache     *
000400* work areas.  Shared by EWIXRULE (index engine) and EWIXCACH    *
000500* (state store / cache with invalidation).                       *
000600******************************************************************
000700* 2023-02-10 SRP  EWIX-0004 initial cut - per-date state block.  *
000800* 2023-02-14 SRP  EWIX-0005 added cache table and dependency     *
000900*                 dates (state date + its previous date) so a    *
001000*                 price change can drop every state at or after  *
001100*                 the changed date.                              *
001200* 2023-04-03 SRP  EWIX-0009 raised EWIXMAX-ASSETS from 10 to 20  *
001300*                 to leave headroom above the 3-name reference   *
001400*                 basket (SPX / SX5E / HSI).                     *
001500******************************************************************
001600 01  EWIXSTA-STATE.
001700     05  EWIXSTA-RETURNS PIC S9(03)V9(08) OCCURS 20 TIMES.
001800     05  EWIXSTA-PORT-RETURN            PIC S9(03)V9(08).
001900     05  EWIXSTA-INDEX-LEVEL            PIC S9(07)V9(08).
002000     05  EWIXSTA-WEIGHTS PIC S9(01)V9(08) OCCURS 20 TIMES.
002100     05  FILLER                         PIC X(08).
002200*
002300 01  EWIXSTA-CACHE-TABLE.
002400     05  EWIXSTA-CACHE-ENTRY OCCURS 2000 TIMES
002500             INDEXED BY EWIXSTA-CX.
002600         10  EWIXSTA-C-DATE             PIC X(10).
002700         10  EWIXSTA-C-PREV-DATE        PIC X(10).
002800         10  EWIXSTA-C-PREV-DATE-R REDEFINES EWIXSTA-C-PREV-DATE.
002900             15  EWIXSTA-C-PREV-YYYY    PIC 9(04).
003000             15  FILLER                 PIC X(01).
003100             15  EWIXSTA-C-PREV-MM      PIC 9(02).
003200             15  FILLER                 PIC X(01).
003300             15  EWIXSTA-C-PREV-DD      PIC 9(02).
003400         10  EWIXSTA-C-STATE.
003500             15  EWIXSTA-C-RETURNS
003600                     PIC S9(03)V9(08) OCCURS 20 TIMES.
003700             15  EWIXSTA-C-PORT-RETURN  PIC S9(03)V9(08).
003800             15  EWIXSTA-C-INDEX-LEVEL  PIC S9(07)V9(08).
003900             15  EWIXSTA-C-WEIGHTS
004000                     PIC S9(01)V9(08) OCCURS 20 TIMES.
004100         10  EWIXSTA-C-IN-USE           PIC X(01).
004200             88  EWIXSTA-C-OCCUPIED         VALUE 'Y'.
004300             88  EWIXSTA-C-FREE             VALUE 'N'.
004400         10  FILLER                     PIC X(08).
004500 77  EWIXSTA-CACHE-COUNT                PIC 9(04) COMP.
