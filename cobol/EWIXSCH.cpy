000100******************************************************************
000200* EWIXSCH.cpy                                                    *
000300* Equal-Weight Index System - trading schedule work areas.       *
000400* Shared by EWIXDRV and EWIXSKD (trading schedule subprogram).   *
000500******************************************************************
000600* 2023-02-07 SRP  EWIX-0002 initial cut - sorted unique date     *
000700*                 table plus prev/next/subschedule linkage.      *
000800* 2023-03-21 SRP  EWIX-0007 widened EWIXSCH-CAL-TABLE to 2000    *
000900*                 rows to match the EWIXMST price table change.  *
001000******************************************************************
001100 01  EWIXSCH-CAL-TABLE.
001200     05  EWIXSCH-CAL-ENTRY OCCURS 2000 TIMES
001300             INDEXED BY EWIXSCH-CX.
001400         10  EWIXSCH-CAL-DATE          PIC X(10).
001500         10  EWIXSCH-CAL-DATE-R REDEFINES EWIXSCH-CAL-DATE.
001600             15  EWIXSCH-CAL-YYYY      PIC 9(04).
001700             15  FILLER                PIC X(01).
001800             15  EWIXSCH-CAL-MM        PIC 9(02).
001900             15  FILLER                PIC X(01).
002000             15  EWIXSCH-CAL-DD        PIC 9(02).
002100         10  FILLER                    PIC X(10).
002200 77  EWIXSCH-CAL-COUNT                 PIC 9(04) COMP.
