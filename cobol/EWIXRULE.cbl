000100******************************************************************
000200* Author: S R PRAJAPATI
000300* Date: 11-02-2023
000400* Purpose: EQUAL-WEIGHT INDEX SYSTEM - INDEX ENGINE.
000500*        : COMPUTES THE PER-DATE STATE (ASSET RETURNS, PORTFOLIO
000600*        : RETURN, INDEX LEVEL AND NEW WEIGHTS) FOR THE SEED
000700*        : DATE BASE CASE AND FOR EVERY SUBSEQUENT TRADING DATE.
000800*        : CALLED BY EWIXDRV.  LOOKS UP PRICES ITSELF THROUGH
000900*        : EWIXMKT.
001000* Tectonics: COBC
001100******************************************************************
001200* CHANGE LOG
001300* ----------
001400* 2023-02-11 SRP  EWIX-0004 FIRST CUT - BASE CASE ONLY.           EWIX0004
001500* 2023-02-16 SRP  EWIX-0005 ADDED THE INCREMENTAL CASE - RETURNS, EWIX0005
001600*                 PORTFOLIO RETURN, INDEX LEVEL, DRIFTED WEIGHTS.
001700* 2023-03-02 SRP  EWIX-0006 MONTH-END REBALANCE TO 1/N ADDED -    EWIX0006
001800*                 EWIXDRV NOW PASSES THE IS-LAST-DOM SWITCH IN
001900*                 FROM EWIXSKD BEFORE CALLING THIS MODULE.
002000* 2023-04-18 SRP  EWIX-0011 CARRY INTERMEDIATE ARITHMETIC TO 8    EWIX0011
002100*                 DECIMAL PLACES (SEE EWIXRPRM.cpy PICTURES) SO
002200*                 THE 6-DECIMAL REPORTED LEVEL HOLDS OVER A
002300*                 MULTI-MONTH RUN - FINANCE RAISED A ROUNDING
002400*                 DRIFT TICKET AFTER THE JUNE UAT RUN.
002500* 2023-05-09 KNB  EWIX-0012 MONTH-END REBALANCE WAS REUSING THE   EWIX0012
002600*                 BASE-CASE PARAGRAPH, WHICH ALSO ZEROES THE
002700*                 ASSET RETURN - GAVE THE REBALANCE ITS OWN
002800*                 WEIGHT-ONLY PARAGRAPH SO THE RETURN COMPUTED
002900*                 EARLIER IN THE PARAGRAPH SEQUENCE SURVIVES.
003000******************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID. EWIXRULE.
003300 AUTHOR. S R PRAJAPATI.
003400 INSTALLATION. INVENUTRE GROWTH AND SECURITIES - BATCH SYSTEMS.
003500 DATE-WRITTEN. 11-02-2023.
003600 DATE-COMPILED.
003700 SECURITY. COMPANY CONFIDENTIAL.
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000******************************************************************
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400*
004500 INPUT-OUTPUT SECTION.
004600******************************************************************
004700 DATA DIVISION.
004800******************************************************************
004900 FILE SECTION.
005000*
005100 WORKING-STORAGE SECTION.
005200*
005300 01  WS-SUBSCRIPTS.
005400     05  WS-I                            PIC 9(02) COMP.
005500     05  FILLER                          PIC X(01).
005600*
005700 77  WS-CLOSE-D                          PIC S9(07)V9(04).
005800 77  WS-CLOSE-P                          PIC S9(07)V9(04).
005900 01  WS-ONE-PLUS-R-AREA.
006000     05  WS-ONE-PLUS-R                   PIC S9(03)V9(08).
006100     05  FILLER                          PIC X(01).
006200 01  WS-ONE-PLUS-R-R REDEFINES WS-ONE-PLUS-R-AREA.
006300     05  WS-1PR-SIGN                     PIC X(01).
006400     05  FILLER                          PIC X(11).
006500 01  WS-ONE-PLUS-PR-AREA.
006600     05  WS-ONE-PLUS-PR                  PIC S9(03)V9(08).
006700     05  FILLER                          PIC X(01).
006800 01  WS-ONE-PLUS-PR-R REDEFINES WS-ONE-PLUS-PR-AREA.
006900     05  WS-1PPR-SIGN                    PIC X(01).
007000     05  FILLER                          PIC X(11).
007100 01  WS-TERM-AREA.
007200     05  WS-TERM                         PIC S9(03)V9(08).
007300     05  FILLER                          PIC X(01).
007400 01  WS-TERM-R REDEFINES WS-TERM-AREA.
007500     05  WS-TERM-SIGN                    PIC X(01).
007600     05  FILLER                          PIC X(11).
007700*
007800*    SCRATCH COPIES OF THE EWIXMKT AND EWIXCACH PARAMETER BLOCKS -
007900*    THIS MODULE PULLS ITS OWN PRICES RATHER THAN HAVE THE
008000*    BATCH RUNNER STAGE THEM UP FRONT.
008100*
008200 COPY EWIXMPRM.
008300 COPY EWIXTPRM.
008400*
008500 LINKAGE SECTION.
008600 COPY EWIXRPRM.
008700******************************************************************
008800 PROCEDURE DIVISION USING EWIXRUL-CALL-AREA.
008900******************************************************************
009000 A0001-MAIN-LOGIC.
009100*
009200     MOVE '00' TO EWIXRUL-RETURN-CODE
009300     MOVE SPACES TO EWIXRUL-ERROR-MSG
009400*
009500     EVALUATE TRUE
009600         WHEN EWIXRUL-BASE-CASE
009700             PERFORM C0000-BASE-CASE         THRU C0000-EX
009800         WHEN OTHER
009900             PERFORM D0000-INCREMENTAL-CASE  THRU D0000-EX
010000     END-EVALUATE.
010100*
010200     GOBACK.
010300*----------------------------------------------------------------*
010400 C0000-BASE-CASE.
010500*----------------------------------------------------------------*
010600*    SEED DATE - EVERY RETURN IS ZERO, THE INDEX OPENS AT THE
010700*    INITIAL LEVEL, AND EVERY ASSET IS EQUAL WEIGHTED.
010800*
010900     MOVE ZERO TO EWIXRUL-OUT-PORT-RETURN
011000     MOVE EWIXRUL-INITIAL-LEVEL TO EWIXRUL-OUT-INDEX-LEVEL
011100*
011200     PERFORM C0010-SET-EQUAL-WEIGHT THRU C0010-EX
011300         VARYING WS-I FROM 1 BY 1
011400         UNTIL WS-I > EWIXRUL-BASKET-COUNT.
011500 C0000-EX.
011600     EXIT.
011700*----------------------------------------------------------------*
011800 C0010-SET-EQUAL-WEIGHT.
011900*----------------------------------------------------------------*
012000     MOVE ZERO TO EWIXRUL-OUT-RETURNS(WS-I)
012100     COMPUTE EWIXRUL-OUT-WEIGHTS(WS-I) ROUNDED =
012200         1 / EWIXRUL-BASKET-COUNT.
012300 C0010-EX.
012400     EXIT.
012500*----------------------------------------------------------------*
012600 D0000-INCREMENTAL-CASE.
012700*----------------------------------------------------------------*
012800     PERFORM D0100-COMPUTE-RETURNS THRU D0100-EX
012900*
013000     IF EWIXRUL-RC-OK
013100         PERFORM D0200-COMPUTE-PORT-RETURN THRU D0200-EX
013200         PERFORM D0300-COMPUTE-INDEX-LEVEL THRU D0300-EX
013300         PERFORM D0400-COMPUTE-WEIGHTS     THRU D0400-EX
013400     END-IF.
013500 D0000-EX.
013600     EXIT.
013700*----------------------------------------------------------------*
013800 D0100-COMPUTE-RETURNS.
013900*----------------------------------------------------------------*
014000*    R(A) = CLOSE(D,A) / CLOSE(P,A) - 1 FOR EVERY BASKET ASSET.
014100*
014200     PERFORM D0110-ONE-ASSET-RETURN THRU D0110-EX
014300         VARYING WS-I FROM 1 BY 1
014400         UNTIL WS-I > EWIXRUL-BASKET-COUNT
014500         OR EWIXRUL-RC-ERROR.
014600 D0100-EX.
014700     EXIT.
014800*----------------------------------------------------------------*
014900 D0110-ONE-ASSET-RETURN.
015000*----------------------------------------------------------------*
015100     MOVE 'LOOKUP' TO EWIXMST-FUNCTION
015200     MOVE EWIXRUL-REQ-DATE TO EWIXMST-REQ-DATE
015300     MOVE EWIXRUL-BASKET-TICKERS(WS-I) TO EWIXMST-REQ-TICKER
015400     CALL 'EWIXMKT' USING EWIXMST-CALL-AREA EWIXSTA-CALL-AREA
015500*
015600     IF NOT EWIXMST-RC-OK
015700         MOVE '08' TO EWIXRUL-RETURN-CODE
015800         MOVE EWIXMST-ERROR-MSG TO EWIXRUL-ERROR-MSG
015900     ELSE
016000         MOVE EWIXMST-RESULT-PRICE TO WS-CLOSE-D
016100*
016200         MOVE 'LOOKUP' TO EWIXMST-FUNCTION
016300         MOVE EWIXRUL-PREV-DATE TO EWIXMST-REQ-DATE
016400         MOVE EWIXRUL-BASKET-TICKERS(WS-I) TO EWIXMST-REQ-TICKER
016500         CALL 'EWIXMKT' USING EWIXMST-CALL-AREA EWIXSTA-CALL-AREA
016600*
016700         IF NOT EWIXMST-RC-OK
016800             MOVE '08' TO EWIXRUL-RETURN-CODE
016900             MOVE EWIXMST-ERROR-MSG TO EWIXRUL-ERROR-MSG
017000         ELSE
017100             MOVE EWIXMST-RESULT-PRICE TO WS-CLOSE-P
017200             COMPUTE EWIXRUL-OUT-RETURNS(WS-I) ROUNDED =
017300                 (WS-CLOSE-D / WS-CLOSE-P) - 1
017400         END-IF
017500     END-IF.
017600 D0110-EX.
017700     EXIT.
017800*----------------------------------------------------------------*
017900 D0200-COMPUTE-PORT-RETURN.
018000*----------------------------------------------------------------*
018100*    R = SUM OVER ASSETS OF R(A) * WEIGHT-PREV(A).
018200*
018300     MOVE ZERO TO EWIXRUL-OUT-PORT-RETURN
018400     PERFORM D0210-ADD-ONE-TERM THRU D0210-EX
018500         VARYING WS-I FROM 1 BY 1
018600         UNTIL WS-I > EWIXRUL-BASKET-COUNT.
018700 D0200-EX.
018800     EXIT.
018900*----------------------------------------------------------------*
019000 D0210-ADD-ONE-TERM.
019100*----------------------------------------------------------------*
019200     COMPUTE WS-TERM ROUNDED =
019300         EWIXRUL-OUT-RETURNS(WS-I) * EWIXRUL-PRIOR-WEIGHTS(WS-I)
019400     ADD WS-TERM TO EWIXRUL-OUT-PORT-RETURN.
019500 D0210-EX.
019600     EXIT.
019700*----------------------------------------------------------------*
019800 D0300-COMPUTE-INDEX-LEVEL.
019900*----------------------------------------------------------------*
020000*    L(D) = L(P) * (1 + R).
020100*
020200     COMPUTE WS-ONE-PLUS-PR ROUNDED = 1 + EWIXRUL-OUT-PORT-RETURN
020300     COMPUTE EWIXRUL-OUT-INDEX-LEVEL ROUNDED =
020400         EWIXRUL-PRIOR-LEVEL * WS-ONE-PLUS-PR
020500*
020600*    INFORMATIONAL ONLY - NOTE A DOWN DAY ON THE OPERATOR LOG.
020700*
020800     IF WS-1PPR-SIGN = '-'
020900         DISPLAY 'EWIXRULE - DOWN DAY FOR ' EWIXRUL-REQ-DATE
021000     END-IF.
021100 D0300-EX.
021200     EXIT.
021300*----------------------------------------------------------------*
021400 D0400-COMPUTE-WEIGHTS.
021500*----------------------------------------------------------------*
021600*    MONTH-END: REBALANCE TO 1/N.  OTHERWISE: DRIFT EACH WEIGHT
021700*    BY ITS OWN ASSET RETURN, RE-NORMALISED BY (1+R).
021800*
021900     IF EWIXRUL-LAST-DOM
022000         PERFORM D0420-REBALANCE-ONE-WEIGHT THRU D0420-EX
022100             VARYING WS-I FROM 1 BY 1
022200             UNTIL WS-I > EWIXRUL-BASKET-COUNT
022300     ELSE
022400         PERFORM D0410-DRIFT-ONE-WEIGHT THRU D0410-EX
022500             VARYING WS-I FROM 1 BY 1
022600             UNTIL WS-I > EWIXRUL-BASKET-COUNT
022700     END-IF.
022800 D0400-EX.
022900     EXIT.
023000*----------------------------------------------------------------*
023100 D0410-DRIFT-ONE-WEIGHT.
023200*----------------------------------------------------------------*
023300     COMPUTE WS-ONE-PLUS-R ROUNDED =
023400         1 + EWIXRUL-OUT-RETURNS(WS-I)
023500     COMPUTE EWIXRUL-OUT-WEIGHTS(WS-I) ROUNDED =
023600         (EWIXRUL-PRIOR-WEIGHTS(WS-I) * WS-ONE-PLUS-R)
023700             / WS-ONE-PLUS-PR.
023800 D0410-EX.
023900     EXIT.
024000*----------------------------------------------------------------*
024100 D0420-REBALANCE-ONE-WEIGHT.
024200*----------------------------------------------------------------*
024300*    2023-05-09 KNB  EWIX-0012 MONTH-END REBALANCE MUST TOUCH     EWIX0012
024400*                 ONLY THE WEIGHT - C0010-SET-EQUAL-WEIGHT ALSO
024500*                 ZEROES THE RETURN, WHICH IS RIGHT FOR THE SEED
024600*                 DATE BUT WAS WRONGLY CLOBBERING THE REAL ASSET
024700*                 RETURN D0100 HAD JUST COMPUTED ON EVERY REBAL-
024800*                 ANCE DATE.  OPERATIONS CAUGHT THIS WHEN THE
024900*                 MAY MONTH-END RETURNS REPORT CAME BACK ALL
025000*                 ZEROES.
025100*
025200     COMPUTE EWIXRUL-OUT-WEIGHTS(WS-I) ROUNDED =
025300         1 / EWIXRUL-BASKET-COUNT.
025400 D0420-EX.
025500     EXIT.
025600*
025700 END PROGRAM EWIXRULE.
