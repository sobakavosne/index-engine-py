000100******************************************************************
000200* EWIXOUT.cpy                                                    *
000300* Equal-Weight Index System - output index record layout.        *
000400* Used by EWIXDRV to build the "date,index_level" output line.   *
000500******************************************************************
000600* 2023-02-08 SRP  EWIX-0002 initial cut - date plus 6-decimal    *
000700*                 index level, edited for the CSV line.          *
000800******************************************************************
000900 01  EWIXOUT-REC.
001000     05  EWIXOUT-DATE                   PIC X(10).
001100     05  EWIXOUT-DATE-R REDEFINES EWIXOUT-DATE.
001200         10  EWIXOUT-YYYY               PIC 9(04).
001300         10  FILLER                     PIC X(01).
001400         10  EWIXOUT-MM                 PIC 9(02).
001500         10  FILLER                     PIC X(01).
001600         10  EWIXOUT-DD                 PIC 9(02).
001700     05  EWIXOUT-INDEX-LEVEL            PIC S9(07)V9(06).
001800     05  EWIXOUT-INDEX-LEVEL-ED         PIC -(07)9.999999.
001900     05  FILLER                         PIC X(20).
